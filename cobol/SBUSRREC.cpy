000100******************************************************************00000100
000200*                                                                  00000200
000300*    COPYBOOK   :  SBUSRREC                                        00000300
000400*    DESCRIPTION:  CUSTOMER MASTER RECORD LAYOUT (FILE = USRMSTR)  00000400
000500*                  ONE ROW PER REGISTERED CUSTOMER.  USRMSTR IS   00000500
000600*                  AN INDEXED FILE KEYED BY USR-ID; ALTERNATE KEY 00000600
000700*                  USR-EMAIL IS USED FOR LOGIN AND FOR THE        00000700
000800*                  DUPLICATE-EMAIL CHECK AT REGISTRATION TIME     00000800
000900*                  (UNIQUENESS IS ENFORCED IN SBUSRREG, NOT BY    00000900
001000*                  THE FILE SYSTEM).                              00001000
001100*                                                                  00001100
001200*    CHANGE LOG -                                                 00001200
001300*    -------------------------------------------------------------00001300
001400*    DATE     BY   TICKET    DESCRIPTION                          00001400
001500*    -------- ---  --------  --------------------------------     00001500
001600*    09/22/90  RFS  BX-0118   ORIGINAL COPYBOOK - CUSTOMER MASTER 00001600
001700*                             FOR SELF-SERVICE REGISTRATION.      00001700
001800*    02/14/93  DWT  BX-0266   ADDED USR-ROLE FOR BRANCH-ADMIN     00001800
001900*                             FUNCTIONS.                          00001900
002000*    07/08/98  PLC  BX-0377   CENTURY WINDOW ADDED TO THE DATE-   00002000
002100*                             TIME REDEFINITION BELOW - Y2K.      00002100
002200*                                                                  00002200
002300******************************************************************00002300
002400 01  USR-RECORD.                                                  00002400
002500     05  USR-ID                         PIC X(36).                00002500
002600*        CUSTOMER IDENTIFIER - TEXT FORM OF THE ORIGINATING       00002600
002700*        SYSTEM'S UUID.  PRIMARY RECORD KEY.                      00002700
002800     05  USR-EMAIL                      PIC X(100).               00002800
002900*        LOGIN EMAIL.  ALTERNATE KEY.                             00002900
003000     05  USR-PASSWORD-HASH              PIC X(100).               00003000
003100*        ENCODED CREDENTIAL.  OPAQUE TO THIS SYSTEM - COMPARED    00003100
003200*        BYTE-FOR-BYTE, NEVER DECODED OR RE-HASHED HERE.          00003200
003300     05  USR-FULL-NAME                  PIC X(100).               00003300
003400     05  USR-NAME-PARTS REDEFINES USR-FULL-NAME.                  00003400
003500         10  USR-NAME-DISPLAY            PIC X(60).                00003500
003600         10  FILLER                      PIC X(40).                00003600
003700     05  USR-PHONE                      PIC X(20).                00003700
003800     05  USR-ROLE                       PIC X(20).                00003800
003900         88  USR-ROLE-CUSTOMER           VALUE 'CUSTOMER'.        00003900
004000         88  USR-ROLE-ADMIN              VALUE 'ADMIN'.           00004000
004100     05  USR-CREATED-AT                 PIC X(26).                00004100
004200     05  USR-CREATED-AT-PARTS REDEFINES USR-CREATED-AT.           00004200
004300         10  USR-CRE-CCYY                PIC 9(04).                00004300
004400         10  FILLER                      PIC X(01).                00004400
004500         10  USR-CRE-MM                  PIC 9(02).                00004500
004600         10  FILLER                      PIC X(01).                00004600
004700         10  USR-CRE-DD                  PIC 9(02).                00004700
004800         10  FILLER                      PIC X(16).                00004800
004900     05  FILLER                          PIC X(10) VALUE SPACES.  00004900
005000*        RESERVED FOR FUTURE CUSTOMER-MASTER FIELDS.              00005000

000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    MIDSTATE SAVINGS AND TRUST - LEDGER SYSTEMS DIVISION         00000300
000400*                                                                 00000400
000500*    PROGRAM    :  SBTXNHS                                        00000500
000600*    DESCRIPTION:  TRANSACTION HISTORY RUN.  READS TXNHSRQ (ONE   00000600
000700*                  ROW PER HISTORY REQUEST, KEYED BY TXN-ACCT-ID) 00000700
000800*                  AND RE-SCANS TXNLOG TOP TO BOTTOM FOR EVERY    00000800
000900*                  REQUEST, TABLING THE MATCHING ROWS IN DESCEND- 00000900
001000*                  ING TXN-CREATED-AT ORDER AND DISPLAYING THEM.  00001000
001100*                  TXNLOG HAS NO RECORD KEY SO A FULL SCAN IS THE 00001100
001200*                  ONLY WAY TO ANSWER A "SHOW ME THIS ACCOUNT'S   00001200
001300*                  HISTORY" REQUEST.  PURE READ.                  00001300
001400*                                                                 00001400
001500*    CHANGE LOG -                                                 00001500
001600*    -------------------------------------------------------------00001600
001700*    DATE     BY   TICKET    DESCRIPTION                          00001700
001800*    -------- ---  --------  --------------------------------     00001800
001900*    11/03/95  DWT  BX-0302   ORIGINAL PROGRAM - BRANCH WANTED A  00001900
002000*                             WAY TO PULL A CUSTOMER'S STATEMENT  00002000
002100*                             HISTORY WITHOUT WAITING FOR THE     00002100
002200*                             OVERNIGHT STATEMENT RUN.            00002200
002300*    01/05/99  PLC  BX-0390   Y2K CONFIRMATION - THE INSERTION    00002300
002400*                             SORT COMPARES TXN-CREATED-AT AS     00002400
002500*                             TEXT, WHICH SORTS CORRECTLY ONLY    00002500
002600*                             BECAUSE THE YEAR IS NOW FOUR DIGITS 00002600
002700*                             EVERYWHERE IN THE FILE.             00002700
002800*                                                                 00002800
002900***************************************************************** 00002900
003000 IDENTIFICATION DIVISION.                                         00003000
003100 PROGRAM-ID. SBTXNHS.                                             00003100
003200 AUTHOR. D W TILLMAN.                                             00003200
003300 INSTALLATION. MIDSTATE SAVINGS AND TRUST - DATA CENTER.          00003300
003400 DATE-WRITTEN. 11/03/95.                                          00003400
003500 DATE-COMPILED.                                                   00003500
003600 SECURITY. MIDSTATE INTERNAL USE ONLY.                            00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER. IBM-370.                                        00003900
004000 OBJECT-COMPUTER. IBM-370.                                        00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM.                                          00004200
004300 INPUT-OUTPUT SECTION.                                            00004300
004400 FILE-CONTROL.                                                    00004400
004500     SELECT TXN-FILE ASSIGN TO TXNLOG                             00004500
004600         ORGANIZATION SEQUENTIAL                                  00004600
004700         STATUS TXN-FILE-STATUS.                                  00004700
004800     SELECT HS-FILE ASSIGN TO TXNHSRQ                             00004800
004900         ORGANIZATION SEQUENTIAL                                  00004900
005000         STATUS HS-FILE-STATUS.                                   00005000
005100 DATA DIVISION.                                                   00005100
005200 FILE SECTION.                                                    00005200
005300 FD  TXN-FILE; RECORD 678.                                        00005300
005400 COPY SBTXNREC.                                                   00005400
005500******************************************************            00005500
005600* TXNHSRQ IS A ONE-FIELD REQUEST FILE.                            00005600
005700******************************************************            00005700
005800 FD  HS-FILE; RECORD 40.                                          00005800
005900 01  HS-REQUEST.                                                  00005900
006000     05  REQ-ACCT-ID                    PIC X(36).                00006000
006050     05  FILLER                          PIC X(04) VALUE SPACES.  00006050
006100 WORKING-STORAGE SECTION.                                         00006100
006200 01  TXN-FILE-STATUS.                                             00006200
006300     05  TXN-STATUS-1                    PIC X.                   00006300
006400     05  TXN-STATUS-2                    PIC X.                   00006400
006450 01  TXN-FILE-STATUS-NUMERIC REDEFINES TXN-FILE-STATUS PIC 99.    00006450
006500 01  HS-FILE-STATUS.                                              00006500
006600     05  HS-STATUS-1                     PIC X.                   00006600
006700     05  HS-STATUS-2                     PIC X.                   00006700
006750 01  HS-FILE-STATUS-NUMERIC REDEFINES HS-FILE-STATUS PIC 99.      00006750
006800 77  WS-HS-EOF                         PIC S9(4) COMP VALUE 0.    00006800
006900 77  WS-TXN-EOF                        PIC S9(4) COMP VALUE 0.    00006900
007000 77  WS-TXN-COUNT                      PIC S9(4) COMP VALUE 0.    00007000
007100 77  WS-INS-POS                        PIC S9(4) COMP VALUE 0.    00007100
007200 77  WS-SHIFT-SUB                      PIC S9(4) COMP VALUE 0.    00007200
007300 77  WS-INS-DONE                       PIC S9(4) COMP VALUE 0.    00007300
007400 77  MAX-TXN-ENTRIES                   PIC S9(4) COMP VALUE 500.  00007400
007500 01  WS-SEARCH-ACCT-ID                 PIC X(36).                 00007500
007550 01  WS-SEARCH-ACCT-ID-PARTS REDEFINES WS-SEARCH-ACCT-ID.         00007550
007560     05  WS-SEARCH-ACCT-PREFIX          PIC X(03).                00007560
007570     05  WS-SEARCH-ACCT-SUFFIX          PIC X(33).                00007570
007600******************************************************            00007600
007700* HISTORY TABLE - HOLDS THE MATCHING ROWS FOR THE                 00007700
007800* REQUEST CURRENTLY BEING ANSWERED, KEPT IN DESCENDING            00007800
007900* TXN-CREATED-AT ORDER BY 2100-INSERT-ENTRY.                      00007900
008000******************************************************            00008000
008100 01  TXN-TABLE.                                                   00008100
008200     05  TXN-TABLE-ENTRY OCCURS 500 TIMES                         00008200
008300             INDEXED BY TXN-IDX.                                  00008300
008400         10  TBL-ID                      PIC X(36).               00008400
008500         10  TBL-TYPE                    PIC X(20).               00008500
008600         10  TBL-AMOUNT                  PIC S9(13)V99 COMP-3.    00008600
008700         10  TBL-BALANCE                 PIC S9(13)V99 COMP-3.    00008700
008800         10  TBL-CREATED-AT              PIC X(26).               00008800
008900         10  FILLER                      PIC X(10).               00008900
009000 PROCEDURE DIVISION.                                              00009000
009100 0000-MAINLINE.                                                   00009100
009200     PERFORM 9100-OPEN-FILES THRU 9100-EXIT.                      00009200
009300     MOVE 0 TO WS-HS-EOF.                                         00009300
009400     READ HS-FILE                                                 00009400
009500         AT END MOVE 1 TO WS-HS-EOF                               00009500
009600     END-READ.                                                    00009600
009700     PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT                  00009700
009800         UNTIL WS-HS-EOF = 1.                                     00009800
009900     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.                     00009900
010000     STOP RUN.                                                    00010000
010100 1000-PROCESS-REQUEST.                                            00010100
010200     MOVE REQ-ACCT-ID TO WS-SEARCH-ACCT-ID.                       00010200
010300     MOVE 0 TO WS-TXN-COUNT.                                      00010300
010400     PERFORM 2000-SCAN-TXNLOG THRU 2000-EXIT.                     00010400
010500     PERFORM 3000-PRINT-RESULTS THRU 3000-EXIT.                   00010500
010600     READ HS-FILE                                                 00010600
010700         AT END MOVE 1 TO WS-HS-EOF                               00010700
010800     END-READ.                                                    00010800
010900 1000-EXIT.                                                       00010900
011000     EXIT.                                                        00011000
011100******************************************************            00011100
011200* 2000-SCAN-TXNLOG - TXNLOG HAS NO RECORD KEY, SO EACH            00011200
011300* REQUEST RE-SCANS IT TOP TO BOTTOM.  BX-0302.                    00011300
011400******************************************************            00011400
011500 2000-SCAN-TXNLOG.                                                00011500
011600     OPEN INPUT TXN-FILE.                                         00011600
011700     MOVE 0 TO WS-TXN-EOF.                                        00011700
011800     READ TXN-FILE                                                00011800
011900         AT END MOVE 1 TO WS-TXN-EOF                              00011900
012000     END-READ.                                                    00012000
012100     PERFORM 2100-CHECK-ENTRY THRU 2100-EXIT                      00012100
012200         UNTIL WS-TXN-EOF = 1.                                    00012200
012300     CLOSE TXN-FILE.                                              00012300
012400 2000-EXIT.                                                       00012400
012500     EXIT.                                                        00012500
012600 2100-CHECK-ENTRY.                                                00012600
012700     IF TXN-ACCT-ID = WS-SEARCH-ACCT-ID                           00012700
012800         PERFORM 2200-INSERT-ENTRY THRU 2200-EXIT                 00012800
012900     END-IF.                                                      00012900
013000     READ TXN-FILE                                                00013000
013100         AT END MOVE 1 TO WS-TXN-EOF                              00013100
013200     END-READ.                                                    00013200
013300 2100-EXIT.                                                       00013300
013400     EXIT.                                                        00013400
013500******************************************************            00013500
013600* 2200-INSERT-ENTRY - INSERTION SORT, DESCENDING ON               00013600
013700* TXN-CREATED-AT (TEXT COMPARE - SAFE SINCE Y2K PER               00013700
013800* BX-0390).  2210-SHIFT-AND-FIND WALKS DOWN FROM THE END          00013800
013900* OF THE TABLE, SHIFTING EVERY ENTRY OLDER THAN THE NEW           00013900
014000* ONE DOWN BY ONE SLOT, UNTIL IT FINDS AN ENTRY THAT IS           00014000
014100* NOT OLDER OR REACHES THE TOP.  TABLE IS BOUNDED AT              00014100
014200* MAX-TXN-ENTRIES; ANY OVERFLOW IS LOGGED, NOT SILENTLY           00014200
014300* DROPPED.                                                        00014300
014400******************************************************            00014400
014500 2200-INSERT-ENTRY.                                               00014500
014600     IF WS-TXN-COUNT >= MAX-TXN-ENTRIES                           00014600
014700         DISPLAY 'SBTXNHS - HISTORY TABLE FULL - ROW '            00014700
014800             'SKIPPED FOR ' WS-SEARCH-ACCT-ID                     00014800
014900         GO TO 2200-EXIT                                          00014900
015000     END-IF.                                                      00015000
015100     MOVE WS-TXN-COUNT TO WS-INS-POS.                             00015100
015200     MOVE 0 TO WS-INS-DONE.                                       00015200
015300     PERFORM 2210-SHIFT-AND-FIND THRU 2210-EXIT                   00015300
015400         UNTIL WS-INS-POS = 0 OR WS-INS-DONE = 1.                 00015400
015500     ADD 1 TO WS-TXN-COUNT.                                       00015500
015600     MOVE TXN-ID TO TBL-ID (WS-INS-POS + 1).                      00015600
015700     MOVE TXN-TYPE TO TBL-TYPE (WS-INS-POS + 1).                  00015700
015800     MOVE TXN-AMOUNT TO TBL-AMOUNT (WS-INS-POS + 1).              00015800
015900     MOVE TXN-BALANCE-AFTER TO TBL-BALANCE (WS-INS-POS + 1).      00015900
016000     MOVE TXN-CREATED-AT TO TBL-CREATED-AT (WS-INS-POS + 1).      00016000
016100 2200-EXIT.                                                       00016100
016200     EXIT.                                                        00016200
016300 2210-SHIFT-AND-FIND.                                             00016300
016400     IF TBL-CREATED-AT (WS-INS-POS) >= TXN-CREATED-AT             00016400
016500         MOVE 1 TO WS-INS-DONE                                    00016500
016600     ELSE                                                         00016600
016700         MOVE TBL-ID (WS-INS-POS) TO TBL-ID (WS-INS-POS + 1)      00016700
016800         MOVE TBL-TYPE (WS-INS-POS) TO TBL-TYPE (WS-INS-POS + 1)  00016800
016900         MOVE TBL-AMOUNT (WS-INS-POS)                             00016900
017000             TO TBL-AMOUNT (WS-INS-POS + 1)                       00017000
017100         MOVE TBL-BALANCE (WS-INS-POS)                            00017100
017200             TO TBL-BALANCE (WS-INS-POS + 1)                      00017200
017300         MOVE TBL-CREATED-AT (WS-INS-POS)                         00017300
017400             TO TBL-CREATED-AT (WS-INS-POS + 1)                   00017400
017500         SUBTRACT 1 FROM WS-INS-POS                               00017500
017600     END-IF.                                                      00017600
017700 2210-EXIT.                                                       00017700
017800     EXIT.                                                        00017800
017900 3000-PRINT-RESULTS.                                              00017900
018000     DISPLAY 'SBTXNHS - HISTORY FOR ' WS-SEARCH-ACCT-ID           00018000
018100         ' - ' WS-TXN-COUNT ' ROWS'.                              00018100
018200     MOVE 1 TO WS-SHIFT-SUB.                                      00018200
018300     PERFORM 3100-PRINT-ONE THRU 3100-EXIT                        00018300
018400         UNTIL WS-SHIFT-SUB > WS-TXN-COUNT.                       00018400
018500 3000-EXIT.                                                       00018500
018600     EXIT.                                                        00018600
018700 3100-PRINT-ONE.                                                  00018700
018800     DISPLAY '  ' TBL-CREATED-AT (WS-SHIFT-SUB)                   00018800
018900         ' ' TBL-TYPE (WS-SHIFT-SUB)                              00018900
019000         ' ' TBL-AMOUNT (WS-SHIFT-SUB)                            00019000
019100         ' BAL ' TBL-BALANCE (WS-SHIFT-SUB)                       00019100
019200         ' ' TBL-ID (WS-SHIFT-SUB).                               00019200
019300     ADD 1 TO WS-SHIFT-SUB.                                       00019300
019400 3100-EXIT.                                                       00019400
019500     EXIT.                                                        00019500
019600 9100-OPEN-FILES.                                                 00019600
019700     OPEN INPUT HS-FILE.                                          00019700
019800 9100-EXIT.                                                       00019800
019900     EXIT.                                                        00019900
020000 9200-CLOSE-FILES.                                                00020000
020100     CLOSE HS-FILE.                                               00020100
020200 9200-EXIT.                                                       00020200
020300     EXIT.                                                        00020300

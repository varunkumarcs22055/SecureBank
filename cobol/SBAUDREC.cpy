000100******************************************************************00000100
000200*                                                                  00000200
000300*    COPYBOOK   :  SBAUDREC                                        00000300
000400*    DESCRIPTION:  AUDIT LOG RECORD LAYOUT (FILE = AUDLOG)         00000400
000500*                  ONE ROW PER LOGGED ACCOUNT/CUSTOMER EVENT.     00000500
000600*                  AUDLOG IS SEQUENTIAL AND APPEND-ONLY - THERE   00000600
000700*                  IS NO RECORD KEY.  EVERY EVENT SUPPLIED TO     00000700
000800*                  SBAUDAPP IS ACCEPTED - THERE IS NO EDITING.    00000800
000900*                                                                  00000900
001000*    CHANGE LOG -                                                 00001000
001100*    -------------------------------------------------------------00001100
001200*    DATE     BY   TICKET    DESCRIPTION                          00001200
001300*    -------- ---  --------  --------------------------------     00001300
001400*    06/19/91  RFS  BX-0157   ORIGINAL COPYBOOK - EVENT JOURNAL   00001400
001500*                             FOR THE FREEZE/UNFREEZE FUNCTION.   00001500
001600*    02/14/93  DWT  BX-0266   WIDENED AUD-MESSAGE TO 1000 BYTES - 00001600
001700*                             COMPLIANCE WANTED FULL NARRATIVE    00001700
001800*                             TEXT ON EVERY LOGGED EVENT.         00001800
001900*    07/08/98  PLC  BX-0377   CENTURY WINDOW ADDED TO THE DATE-   00001900
002000*                             TIME REDEFINITION BELOW - Y2K.      00002000
002100*                                                                  00002100
002200******************************************************************00002200
002300 01  AUD-RECORD.                                                  00002300
002400     05  AUD-ID                         PIC X(36).                00002400
002500*        AUDIT ENTRY IDENTIFIER - TEXT FORM OF THE ORIGINATING    00002500
002600*        SYSTEM'S UUID.                                           00002600
002700     05  AUD-EVENT-TYPE                 PIC X(50).                00002700
002800*        EVENT CATEGORY, E.G. DEPOSIT, ACCOUNT_FROZEN, LOGIN.     00002800
002900     05  AUD-ACCT-ID                    PIC X(36).                00002900
003000*        RELATED ACCOUNT ID, SPACES IF NOT APPLICABLE.           00003000
003100     05  AUD-USER-ID                    PIC X(36).                00003100
003200*        RELATED CUSTOMER ID, SPACES IF NOT APPLICABLE.          00003200
003300     05  AUD-MESSAGE                    PIC X(1000).              00003300
003400*        FREE-TEXT EVENT DETAIL.                                  00003400
003500     05  AUD-MESSAGE-PARTS REDEFINES AUD-MESSAGE.                 00003500
003600         10  AUD-MESSAGE-LINE-1          PIC X(80).                00003600
003700         10  FILLER                      PIC X(920).               00003700
003800     05  AUD-CREATED-AT                 PIC X(26).                00003800
003900     05  AUD-CREATED-AT-PARTS REDEFINES AUD-CREATED-AT.           00003900
004000         10  AUD-CRE-CCYY                PIC 9(04).                00004000
004100         10  FILLER                      PIC X(01).                00004100
004200         10  AUD-CRE-MM                  PIC 9(02).                00004200
004300         10  FILLER                      PIC X(01).                00004300
004400         10  AUD-CRE-DD                  PIC 9(02).                00004400
004500         10  FILLER                      PIC X(16).                00004500
004600     05  FILLER                          PIC X(08) VALUE SPACES.  00004600
004700*        RESERVED FOR FUTURE JOURNAL FIELDS.                      00004700

000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    MIDSTATE SAVINGS AND TRUST - LEDGER SYSTEMS DIVISION         00000300
000400*                                                                 00000400
000500*    PROGRAM    :  SBAUDQRY                                       00000500
000600*    DESCRIPTION:  AUDIT QUERY RUN.  READS AUDQRYRQ (ONE ROW PER  00000600
000700*                  QUERY, EITHER BY RELATED ACCOUNT OR BY RELATED 00000700
000800*                  CUSTOMER) AND RE-SCANS AUDLOG TOP TO BOTTOM FOR00000800
000900*                  EVERY REQUEST, TABLING THE MATCHING ROWS IN    00000900
001000*                  DESCENDING AUD-CREATED-AT ORDER AND DISPLAYING 00001000
001100*                  THEM.  SAME SHAPE AS SBTXNHS - AUDLOG ALSO HAS 00001100
001200*                  NO RECORD KEY.  PURE READ.                     00001200
001300*                                                                 00001300
001400*    CHANGE LOG -                                                 00001400
001500*    -------------------------------------------------------------00001500
001600*    DATE     BY   TICKET    DESCRIPTION                          00001600
001700*    -------- ---  --------  --------------------------------     00001700
001800*    11/03/95  DWT  BX-0303   ORIGINAL PROGRAM - COMPLIANCE       00001800
001900*                             WANTED A WAY TO PULL THE EVENT      00001900
002000*                             JOURNAL FOR ONE ACCOUNT OR CUSTOMER 00002000
002100*                             WITHOUT A FULL AUDLOG PRINTOUT.     00002100
002200*    01/05/99  PLC  BX-0391   Y2K CONFIRMATION - SEE SBTXNHS      00002200
002300*                             BX-0390, SAME TEXT-COMPARE SORT.    00002300
002400*                                                                 00002400
002500***************************************************************** 00002500
002600 IDENTIFICATION DIVISION.                                         00002600
002700 PROGRAM-ID. SBAUDQRY.                                            00002700
002800 AUTHOR. D W TILLMAN.                                             00002800
002900 INSTALLATION. MIDSTATE SAVINGS AND TRUST - DATA CENTER.          00002900
003000 DATE-WRITTEN. 11/03/95.                                          00003000
003100 DATE-COMPILED.                                                   00003100
003200 SECURITY. MIDSTATE INTERNAL USE ONLY.                            00003200
003300 ENVIRONMENT DIVISION.                                            00003300
003400 CONFIGURATION SECTION.                                           00003400
003500 SOURCE-COMPUTER. IBM-370.                                        00003500
003600 OBJECT-COMPUTER. IBM-370.                                        00003600
003700 SPECIAL-NAMES.                                                   00003700
003800     C01 IS TOP-OF-FORM.                                          00003800
003900 INPUT-OUTPUT SECTION.                                            00003900
004000 FILE-CONTROL.                                                    00004000
004100     SELECT AUD-FILE ASSIGN TO AUDLOG                             00004100
004200         ORGANIZATION SEQUENTIAL                                  00004200
004300         STATUS AUD-FILE-STATUS.                                  00004300
004400     SELECT QRY-FILE ASSIGN TO AUDQRYRQ                           00004400
004500         ORGANIZATION SEQUENTIAL                                  00004500
004600         STATUS QRY-FILE-STATUS.                                  00004600
004700 DATA DIVISION.                                                   00004700
004800 FILE SECTION.                                                    00004800
004900 FD  AUD-FILE; RECORD 1192.                                       00004900
005000 COPY SBAUDREC.                                                   00005000
005100******************************************************            00005100
005200* AUDQRYRQ - REQ-MODE = 'A' QUERIES BY AUD-ACCT-ID, 'U'           00005200
005300* QUERIES BY AUD-USER-ID.                                         00005300
005400******************************************************            00005400
005500 FD  QRY-FILE; RECORD 40.                                         00005500
005600 01  QRY-REQUEST.                                                 00005600
005700     05  REQ-MODE                       PIC X(01).                00005700
005800     05  REQ-KEY                        PIC X(36).                00005800
005850     05  FILLER                          PIC X(03) VALUE SPACES.  00005850
005900 WORKING-STORAGE SECTION.                                         00005900
006000 01  AUD-FILE-STATUS.                                             00006000
006100     05  AUD-STATUS-1                    PIC X.                   00006100
006200     05  AUD-STATUS-2                    PIC X.                   00006200
006250 01  AUD-FILE-STATUS-NUMERIC REDEFINES AUD-FILE-STATUS PIC 99.    00006250
006300 01  QRY-FILE-STATUS.                                             00006300
006400     05  QRY-STATUS-1                    PIC X.                   00006400
006500     05  QRY-STATUS-2                    PIC X.                   00006500
006550 01  QRY-FILE-STATUS-NUMERIC REDEFINES QRY-FILE-STATUS PIC 99.    00006550
006600 77  WS-QRY-EOF                        PIC S9(4) COMP VALUE 0.    00006600
006700 77  WS-AUD-EOF                        PIC S9(4) COMP VALUE 0.    00006700
006800 77  WS-AUD-COUNT                      PIC S9(4) COMP VALUE 0.    00006800
006900 77  WS-INS-POS                        PIC S9(4) COMP VALUE 0.    00006900
007000 77  WS-INS-DONE                       PIC S9(4) COMP VALUE 0.    00007000
007100 77  WS-PRINT-SUB                      PIC S9(4) COMP VALUE 0.    00007100
007200 77  MAX-AUD-ENTRIES                   PIC S9(4) COMP VALUE 500.  00007200
007300 01  WS-SEARCH-KEY                     PIC X(36).                 00007300
007350 01  WS-SEARCH-KEY-PARTS REDEFINES WS-SEARCH-KEY.                 00007350
007360     05  WS-SEARCH-KEY-PREFIX           PIC X(03).                00007360
007370     05  WS-SEARCH-KEY-SUFFIX           PIC X(33).                00007370
007400******************************************************            00007400
007500* QUERY TABLE - HOLDS THE MATCHING ROWS FOR THE REQUEST           00007500
007600* CURRENTLY BEING ANSWERED, KEPT IN DESCENDING                    00007600
007700* AUD-CREATED-AT ORDER BY 2200-INSERT-ENTRY.                      00007700
007800******************************************************            00007800
007900 01  AUD-TABLE.                                                   00007900
008000     05  AUD-TABLE-ENTRY OCCURS 500 TIMES                         00008000
008100             INDEXED BY AUD-IDX.                                  00008100
008200         10  TBL-ID                      PIC X(36).               00008200
008300         10  TBL-EVENT-TYPE              PIC X(50).               00008300
008400         10  TBL-CREATED-AT              PIC X(26).               00008400
008500         10  FILLER                      PIC X(10).               00008500
008600 PROCEDURE DIVISION.                                              00008600
008700 0000-MAINLINE.                                                   00008700
008800     PERFORM 9100-OPEN-FILES THRU 9100-EXIT.                      00008800
008900     MOVE 0 TO WS-QRY-EOF.                                        00008900
009000     READ QRY-FILE                                                00009000
009100         AT END MOVE 1 TO WS-QRY-EOF                              00009100
009200     END-READ.                                                    00009200
009300     PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT                  00009300
009400         UNTIL WS-QRY-EOF = 1.                                    00009400
009500     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.                     00009500
009600     STOP RUN.                                                    00009600
009700 1000-PROCESS-REQUEST.                                            00009700
009800     MOVE REQ-KEY TO WS-SEARCH-KEY.                               00009800
009900     MOVE 0 TO WS-AUD-COUNT.                                      00009900
010000     PERFORM 2000-SCAN-AUDLOG THRU 2000-EXIT.                     00010000
010100     PERFORM 3000-PRINT-RESULTS THRU 3000-EXIT.                   00010100
010200     READ QRY-FILE                                                00010200
010300         AT END MOVE 1 TO WS-QRY-EOF                              00010300
010400     END-READ.                                                    00010400
010500 1000-EXIT.                                                       00010500
010600     EXIT.                                                        00010600
010700******************************************************            00010700
010800* 2000-SCAN-AUDLOG - AUDLOG HAS NO RECORD KEY, SO EACH            00010800
010900* REQUEST RE-SCANS IT TOP TO BOTTOM.  BX-0303.                    00010900
011000******************************************************            00011000
011100 2000-SCAN-AUDLOG.                                                00011100
011200     OPEN INPUT AUD-FILE.                                         00011200
011300     MOVE 0 TO WS-AUD-EOF.                                        00011300
011400     READ AUD-FILE                                                00011400
011500         AT END MOVE 1 TO WS-AUD-EOF                              00011500
011600     END-READ.                                                    00011600
011700     PERFORM 2100-CHECK-ENTRY THRU 2100-EXIT                      00011700
011800         UNTIL WS-AUD-EOF = 1.                                    00011800
011900     CLOSE AUD-FILE.                                              00011900
012000 2000-EXIT.                                                       00012000
012100     EXIT.                                                        00012100
012200 2100-CHECK-ENTRY.                                                00012200
012300     EVALUATE TRUE                                                00012300
012400         WHEN REQ-MODE = 'A' AND AUD-ACCT-ID = WS-SEARCH-KEY      00012400
012500             PERFORM 2200-INSERT-ENTRY THRU 2200-EXIT             00012500
012600         WHEN REQ-MODE = 'U' AND AUD-USER-ID = WS-SEARCH-KEY      00012600
012700             PERFORM 2200-INSERT-ENTRY THRU 2200-EXIT             00012700
012800         WHEN OTHER                                               00012800
012900             CONTINUE                                             00012900
013000     END-EVALUATE.                                                00013000
013100     READ AUD-FILE                                                00013100
013200         AT END MOVE 1 TO WS-AUD-EOF                              00013200
013300     END-READ.                                                    00013300
013400 2100-EXIT.                                                       00013400
013500     EXIT.                                                        00013500
013600******************************************************            00013600
013700* 2200-INSERT-ENTRY - INSERTION SORT, DESCENDING ON               00013700
013800* AUD-CREATED-AT - SAME TECHNIQUE AS SBTXNHS'S 2200-              00013800
013900* INSERT-ENTRY.  BOUNDED AT MAX-AUD-ENTRIES; OVERFLOW IS          00013900
014000* LOGGED, NOT SILENTLY DROPPED.                                   00014000
014100******************************************************            00014100
014200 2200-INSERT-ENTRY.                                               00014200
014300     IF WS-AUD-COUNT >= MAX-AUD-ENTRIES                           00014300
014400         DISPLAY 'SBAUDQRY - QUERY TABLE FULL - ROW '             00014400
014500             'SKIPPED FOR ' WS-SEARCH-KEY                         00014500
014600         GO TO 2200-EXIT                                          00014600
014700     END-IF.                                                      00014700
014800     MOVE WS-AUD-COUNT TO WS-INS-POS.                             00014800
014900     MOVE 0 TO WS-INS-DONE.                                       00014900
015000     PERFORM 2210-SHIFT-AND-FIND THRU 2210-EXIT                   00015000
015100         UNTIL WS-INS-POS = 0 OR WS-INS-DONE = 1.                 00015100
015200     ADD 1 TO WS-AUD-COUNT.                                       00015200
015300     MOVE AUD-ID TO TBL-ID (WS-INS-POS + 1).                      00015300
015400     MOVE AUD-EVENT-TYPE TO TBL-EVENT-TYPE (WS-INS-POS + 1).      00015400
015500     MOVE AUD-CREATED-AT TO TBL-CREATED-AT (WS-INS-POS + 1).      00015500
015600 2200-EXIT.                                                       00015600
015700     EXIT.                                                        00015700
015800 2210-SHIFT-AND-FIND.                                             00015800
015900     IF TBL-CREATED-AT (WS-INS-POS) >= AUD-CREATED-AT             00015900
016000         MOVE 1 TO WS-INS-DONE                                    00016000
016100     ELSE                                                         00016100
016200         MOVE TBL-ID (WS-INS-POS) TO TBL-ID (WS-INS-POS + 1)      00016200
016300         MOVE TBL-EVENT-TYPE (WS-INS-POS)                         00016300
016400             TO TBL-EVENT-TYPE (WS-INS-POS + 1)                   00016400
016500         MOVE TBL-CREATED-AT (WS-INS-POS)                         00016500
016600             TO TBL-CREATED-AT (WS-INS-POS + 1)                   00016600
016700         SUBTRACT 1 FROM WS-INS-POS                               00016700
016800     END-IF.                                                      00016800
016900 2210-EXIT.                                                       00016900
017000     EXIT.                                                        00017000
017100 3000-PRINT-RESULTS.                                              00017100
017200     DISPLAY 'SBAUDQRY - QUERY FOR ' WS-SEARCH-KEY                00017200
017300         ' - ' WS-AUD-COUNT ' ROWS'.                              00017300
017400     MOVE 1 TO WS-PRINT-SUB.                                      00017400
017500     PERFORM 3100-PRINT-ONE THRU 3100-EXIT                        00017500
017600         UNTIL WS-PRINT-SUB > WS-AUD-COUNT.                       00017600
017700 3000-EXIT.                                                       00017700
017800     EXIT.                                                        00017800
017900 3100-PRINT-ONE.                                                  00017900
018000     DISPLAY '  ' TBL-CREATED-AT (WS-PRINT-SUB)                   00018000
018100         ' ' TBL-EVENT-TYPE (WS-PRINT-SUB)                        00018100
018200         ' ' TBL-ID (WS-PRINT-SUB).                               00018200
018300     ADD 1 TO WS-PRINT-SUB.                                       00018300
018400 3100-EXIT.                                                       00018400
018500     EXIT.                                                        00018500
018600 9100-OPEN-FILES.                                                 00018600
018700     OPEN INPUT QRY-FILE.                                         00018700
018800 9100-EXIT.                                                       00018800
018900     EXIT.                                                        00018900
019000 9200-CLOSE-FILES.                                                00019000
019100     CLOSE QRY-FILE.                                              00019100
019200 9200-EXIT.                                                       00019200
019300     EXIT.                                                        00019300

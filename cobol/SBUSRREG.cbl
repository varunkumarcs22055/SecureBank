000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    MIDSTATE SAVINGS AND TRUST - LEDGER SYSTEMS DIVISION         00000300
000400*                                                                 00000400
000500*    PROGRAM    :  SBUSRREG                                       00000500
000600*    DESCRIPTION:  CUSTOMER REGISTRATION RUN.  READS USRREGRQ (ONE00000600
000700*                  ROW PER NEW-CUSTOMER REQUEST) AND WRITES A NEW 00000700
000800*                  USER-RECORD TO USRMSTR.  REJECTS THE REQUEST IF00000800
000900*                  USR-EMAIL IS ALREADY ON FILE - THE ALTERNATE   00000900
001000*                  KEY ITSELF ALLOWS DUPLICATES (SEE SBUSRREC)    00001000
001100*                  BECAUSE UNIQUENESS IS THIS PROGRAM'S JOB, NOT  00001100
001200*                  THE FILE SYSTEM'S.  EVERY NEW CUSTOMER GETS    00001200
001300*                  USR-ROLE CUSTOMER - ADMIN IS NEVER SELF-       00001300
001400*                  ASSIGNED HERE.                                 00001400
001500*                                                                 00001500
001600*    CHANGE LOG -                                                 00001600
001700*    -------------------------------------------------------------00001700
001800*    DATE     BY   TICKET    DESCRIPTION                          00001800
001900*    -------- ---  --------  --------------------------------     00001900
002000*    09/22/90  RFS  BX-0122   ORIGINAL PROGRAM - SELF-SERVICE     00002000
002100*                             REGISTRATION REPLACES THE BRANCH    00002100
002200*                             NEW-ACCOUNTS CARD FILE.             00002200
002300*    07/08/98  PLC  BX-0381   CENTURY WINDOW ADDED TO THE CREATED 00002300
002400*                             TIMESTAMP - Y2K.                    00002400
002500*                                                                 00002500
002600***************************************************************** 00002600
002700 IDENTIFICATION DIVISION.                                         00002700
002800 PROGRAM-ID. SBUSRREG.                                            00002800
002900 AUTHOR. R F SHANLEY.                                             00002900
003000 INSTALLATION. MIDSTATE SAVINGS AND TRUST - DATA CENTER.          00003000
003100 DATE-WRITTEN. 09/22/90.                                          00003100
003200 DATE-COMPILED.                                                   00003200
003300 SECURITY. MIDSTATE INTERNAL USE ONLY.                            00003300
003400 ENVIRONMENT DIVISION.                                            00003400
003500 CONFIGURATION SECTION.                                           00003500
003600 SOURCE-COMPUTER. IBM-370.                                        00003600
003700 OBJECT-COMPUTER. IBM-370.                                        00003700
003800 SPECIAL-NAMES.                                                   00003800
003900     C01 IS TOP-OF-FORM.                                          00003900
004000 INPUT-OUTPUT SECTION.                                            00004000
004100 FILE-CONTROL.                                                    00004100
004200     SELECT USR-FILE ASSIGN TO USRMSTR                            00004200
004300         ORGANIZATION INDEXED                                     00004300
004400         ACCESS DYNAMIC                                           00004400
004500         RECORD KEY USR-ID                                        00004500
004600         ALTERNATE RECORD KEY USR-EMAIL WITH DUPLICATES           00004600
004700         STATUS FILE-STATUS.                                      00004700
004800     SELECT REG-FILE ASSIGN TO USRREGRQ                           00004800
004900         ORGANIZATION SEQUENTIAL                                  00004900
005000         STATUS REG-FILE-STATUS.                                  00005000
005100 DATA DIVISION.                                                   00005100
005200 FILE SECTION.                                                    00005200
005300 FD  USR-FILE; RECORD 412.                                        00005300
005400 COPY SBUSRREC.                                                   00005400
005500******************************************************            00005500
005600* USRREGRQ HOLDS THE FOUR FIELDS A NEW CUSTOMER SUPPLIES          00005600
005700* - NO COPYBOOK IS WARRANTED FOR A REQUEST THIS SHORT.            00005700
005800******************************************************            00005800
005900 FD  REG-FILE; RECORD 324.                                        00005900
006000 01  REG-REQUEST.                                                 00006000
006100     05  REQ-EMAIL                      PIC X(100).               00006100
006200     05  REQ-PASSWORD-HASH               PIC X(100).              00006200
006300     05  REQ-FULL-NAME                  PIC X(100).               00006300
006400     05  REQ-PHONE                      PIC X(20).                00006400
006450     05  FILLER                          PIC X(04) VALUE SPACES.  00006450
006500 WORKING-STORAGE SECTION.                                         00006500
006600 01  FILE-STATUS.                                                 00006600
006700     05  STATUS-1                       PIC X.                    00006700
006800     05  STATUS-2                       PIC X.                    00006800
006900 01  REG-FILE-STATUS.                                             00006900
007000     05  REG-STATUS-1                    PIC X.                   00007000
007100     05  REG-STATUS-2                    PIC X.                   00007100
007200 77  WS-REG-EOF                        PIC S9(4) COMP VALUE 0.    00007200
007300 77  WS-USR-FOUND                      PIC S9(4) COMP VALUE 0.    00007300
007400 77  REC-FOUND                         PIC S9(9) COMP-5 VALUE 1.  00007400
007500 77  REC-NOT-FOUND                     PIC S9(9) COMP-5 VALUE 2.  00007500
007600******************************************************            00007600
007700* IDENTIFIER-GENERATOR AND TIMESTAMP WORK AREA - SAME             00007700
007800* TECHNIQUE USED BY SBPOST'S 9050-BUILD-TXN-ID AND                00007800
007900* SBACTOPN'S 9050-BUILD-ACCT-ID.                                  00007900
008000******************************************************            00008000
008100 77  WS-GEN-SEQ                        PIC S9(9) COMP VALUE 0.    00008100
008200 01  WS-GEN-SEQ-ED                     PIC 9(09).                 00008200
008300 01  WS-TODAY                          PIC 9(06).                 00008300
008400 01  WS-TODAY-PARTS REDEFINES WS-TODAY.                           00008400
008500     05  WS-TODAY-YY                    PIC 9(02).                00008500
008600     05  WS-TODAY-MM                    PIC 9(02).                00008600
008700     05  WS-TODAY-DD                    PIC 9(02).                00008700
008800 01  WS-NOW                            PIC 9(08).                 00008800
008900 01  WS-NOW-PARTS REDEFINES WS-NOW.                               00008900
009000     05  WS-NOW-HH                      PIC 9(02).                00009000
009100     05  WS-NOW-MN                      PIC 9(02).                00009100
009200     05  WS-NOW-SS                      PIC 9(02).                00009200
009300     05  WS-NOW-HS                      PIC 9(02).                00009300
009400 01  WS-CENTURY                        PIC 9(02).                 00009400
009500 01  WS-TIMESTAMP                      PIC X(26).                 00009500
009600 01  WS-TIMESTAMP-PARTS REDEFINES WS-TIMESTAMP.                   00009600
009700     05  WS-TS-CCYY                     PIC 9(04).                00009700
009800     05  FILLER                         PIC X(01) VALUE '-'.      00009800
009900     05  WS-TS-MM                       PIC 9(02).                00009900
010000     05  FILLER                         PIC X(01) VALUE '-'.      00010000
010100     05  WS-TS-DD                       PIC 9(02).                00010100
010200     05  FILLER                         PIC X(16) VALUE SPACES.   00010200
010300 PROCEDURE DIVISION.                                              00010300
010400 0000-MAINLINE.                                                   00010400
010500     PERFORM 9100-OPEN-FILES THRU 9100-EXIT.                      00010500
010600     MOVE 0 TO WS-REG-EOF.                                        00010600
010700     READ REG-FILE                                                00010700
010800         AT END MOVE 1 TO WS-REG-EOF                              00010800
010900     END-READ.                                                    00010900
011000     PERFORM 1000-REGISTER-USER THRU 1000-EXIT                    00011000
011100         UNTIL WS-REG-EOF = 1.                                    00011100
011200     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.                     00011200
011300     STOP RUN.                                                    00011300
011400******************************************************            00011400
011500* 1000-REGISTER-USER - REJECTS A DUPLICATE EMAIL.                 00011500
011600* BX-0122.                                                        00011600
011700******************************************************            00011700
011800 1000-REGISTER-USER.                                              00011800
011900     MOVE REQ-EMAIL TO USR-EMAIL.                                 00011900
012000     READ USR-FILE                                                00012000
012100         KEY IS USR-EMAIL                                         00012100
012200         INVALID KEY MOVE REC-NOT-FOUND TO WS-USR-FOUND           00012200
012300         NOT INVALID KEY MOVE REC-FOUND TO WS-USR-FOUND           00012300
012400     END-READ.                                                    00012400
012500     IF WS-USR-FOUND = REC-FOUND                                  00012500
012600         DISPLAY 'SBUSRREG - REJECTED - EMAIL ALREADY '           00012600
012700             'REGISTERED - ' REQ-EMAIL                            00012700
012800     ELSE                                                         00012800
012900         PERFORM 9000-BUILD-TIMESTAMP THRU 9000-EXIT              00012900
013000         PERFORM 9050-BUILD-USR-ID THRU 9050-EXIT                 00013000
013100         MOVE REQ-EMAIL TO USR-EMAIL                              00013100
013200         MOVE REQ-PASSWORD-HASH TO USR-PASSWORD-HASH              00013200
013300         MOVE REQ-FULL-NAME TO USR-FULL-NAME                      00013300
013400         MOVE REQ-PHONE TO USR-PHONE                              00013400
013500         MOVE 'CUSTOMER' TO USR-ROLE                              00013500
013600         MOVE WS-TIMESTAMP TO USR-CREATED-AT                      00013600
013700         WRITE USR-RECORD                                         00013700
013800             INVALID KEY PERFORM 9900-ABEND THRU 9900-EXIT        00013800
013900         END-WRITE                                                00013900
014000         DISPLAY 'SBUSRREG - REGISTERED ' USR-ID                  00014000
014100             ' EMAIL ' USR-EMAIL                                  00014100
014200     END-IF.                                                      00014200
014300     READ REG-FILE                                                00014300
014400         AT END MOVE 1 TO WS-REG-EOF                              00014400
014500     END-READ.                                                    00014500
014600 1000-EXIT.                                                       00014600
014700     EXIT.                                                        00014700
014800 9000-BUILD-TIMESTAMP.                                            00014800
014900     ACCEPT WS-TODAY FROM DATE.                                   00014900
015000     ACCEPT WS-NOW FROM TIME.                                     00015000
015100     IF WS-TODAY-YY < 50                                          00015100
015200         MOVE 20 TO WS-CENTURY                                    00015200
015300     ELSE                                                         00015300
015400         MOVE 19 TO WS-CENTURY                                    00015400
015500     END-IF.                                                      00015500
015600     COMPUTE WS-TS-CCYY = WS-CENTURY * 100 + WS-TODAY-YY.         00015600
015700     MOVE WS-TODAY-MM TO WS-TS-MM.                                00015700
015800     MOVE WS-TODAY-DD TO WS-TS-DD.                                00015800
015900 9000-EXIT.                                                       00015900
016000     EXIT.                                                        00016000
016100******************************************************            00016100
016200* 9050-BUILD-USR-ID - MINTS THIS RUN'S UNIQUE KEY FOR             00016200
016300* THE NEW USER-RECORD.  NOT A TRUE UUID - SEE THE NOTE            00016300
016400* IN SBPOST'S 9050-BUILD-TXN-ID.                                  00016400
016500******************************************************            00016500
016600 9050-BUILD-USR-ID.                                               00016600
016700     ADD 1 TO WS-GEN-SEQ.                                         00016700
016800     MOVE WS-GEN-SEQ TO WS-GEN-SEQ-ED.                            00016800
016900     STRING 'USR' WS-TS-CCYY WS-TS-MM WS-TS-DD '-' WS-GEN-SEQ-ED  00016900
017000         DELIMITED BY SIZE                                        00017000
017100         INTO USR-ID.                                             00017100
017200 9050-EXIT.                                                       00017200
017300     EXIT.                                                        00017300
017400 9100-OPEN-FILES.                                                 00017400
017500     OPEN I-O USR-FILE.                                           00017500
017600     OPEN INPUT REG-FILE.                                         00017600
017700 9100-EXIT.                                                       00017700
017800     EXIT.                                                        00017800
017900 9200-CLOSE-FILES.                                                00017900
018000     CLOSE USR-FILE.                                              00018000
018100     CLOSE REG-FILE.                                              00018100
018200 9200-EXIT.                                                       00018200
018300     EXIT.                                                        00018300
018400 9900-ABEND.                                                      00018400
018500     DISPLAY 'SBUSRREG - FATAL ERROR - STATUS1=' STATUS-1.        00018500
018600     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.                     00018600
018700     STOP RUN.                                                    00018700
018800 9900-EXIT.                                                       00018800
018900     EXIT.                                                        00018900

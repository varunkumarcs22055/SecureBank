000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    MIDSTATE SAVINGS AND TRUST - LEDGER SYSTEMS DIVISION         00000300
000400*                                                                 00000400
000500*    PROGRAM    :  SBUSRPRO                                       00000500
000600*    DESCRIPTION:  CUSTOMER PROFILE LOOKUP RUN.  READS USRPRORQ   00000600
000700*                  (ONE ROW PER PROFILE REQUEST, KEYED BY USR-ID) 00000700
000800*                  AND DISPLAYS WHAT IT FINDS ON USRMSTR.  PURE   00000800
000900*                  READ - NOTHING IS EVER UPDATED BY THIS PROGRAM.00000900
001000*                                                                 00001000
001100*    CHANGE LOG -                                                 00001100
001200*    -------------------------------------------------------------00001200
001300*    DATE     BY   TICKET    DESCRIPTION                          00001300
001400*    -------- ---  --------  --------------------------------     00001400
001500*    09/22/90  RFS  BX-0124   ORIGINAL PROGRAM.                   00001500
001600*    07/08/98  PLC  BX-0383   NO DATE-TIME LOGIC IN THIS PROGRAM -00001600
001700*                             Y2K REVIEW FOUND NOTHING TO FIX.    00001700
001800*                                                                 00001800
001900***************************************************************** 00001900
002000 IDENTIFICATION DIVISION.                                         00002000
002100 PROGRAM-ID. SBUSRPRO.                                            00002100
002200 AUTHOR. R F SHANLEY.                                             00002200
002300 INSTALLATION. MIDSTATE SAVINGS AND TRUST - DATA CENTER.          00002300
002400 DATE-WRITTEN. 09/22/90.                                          00002400
002500 DATE-COMPILED.                                                   00002500
002600 SECURITY. MIDSTATE INTERNAL USE ONLY.                            00002600
002700 ENVIRONMENT DIVISION.                                            00002700
002800 CONFIGURATION SECTION.                                           00002800
002900 SOURCE-COMPUTER. IBM-370.                                        00002900
003000 OBJECT-COMPUTER. IBM-370.                                        00003000
003100 SPECIAL-NAMES.                                                   00003100
003200     C01 IS TOP-OF-FORM.                                          00003200
003300 INPUT-OUTPUT SECTION.                                            00003300
003400 FILE-CONTROL.                                                    00003400
003500     SELECT USR-FILE ASSIGN TO USRMSTR                            00003500
003600         ORGANIZATION INDEXED                                     00003600
003700         ACCESS DYNAMIC                                           00003700
003800         RECORD KEY USR-ID                                        00003800
003900         ALTERNATE RECORD KEY USR-EMAIL WITH DUPLICATES           00003900
004000         STATUS FILE-STATUS.                                      00004000
004100     SELECT PRO-FILE ASSIGN TO USRPRORQ                           00004100
004200         ORGANIZATION SEQUENTIAL                                  00004200
004300         STATUS PRO-FILE-STATUS.                                  00004300
004400 DATA DIVISION.                                                   00004400
004500 FILE SECTION.                                                    00004500
004600 FD  USR-FILE; RECORD 412.                                        00004600
004700 COPY SBUSRREC.                                                   00004700
004800******************************************************            00004800
004900* USRPRORQ IS A ONE-FIELD REQUEST FILE - NO COPYBOOK IS           00004900
005000* WARRANTED.                                                      00005000
005100******************************************************            00005100
005200 FD  PRO-FILE; RECORD 40.                                         00005200
005300 01  PRO-REQUEST.                                                 00005300
005400     05  REQ-USR-ID                     PIC X(36).                00005400
005500     05  REQ-USR-ID-PARTS REDEFINES REQ-USR-ID.                   00005500
005600         10  REQ-USR-ID-PREFIX           PIC X(03).               00005600
005700         10  REQ-USR-ID-SUFFIX           PIC X(33).               00005700
005750     05  FILLER                          PIC X(04) VALUE SPACES.  00005750
005800 WORKING-STORAGE SECTION.                                         00005800
005900 01  FILE-STATUS.                                                 00005900
006000     05  STATUS-1                       PIC X.                    00006000
006100     05  STATUS-2                       PIC X.                    00006100
006200 01  FILE-STATUS-NUMERIC REDEFINES FILE-STATUS PIC 99.            00006200
006300 01  PRO-FILE-STATUS.                                             00006300
006400     05  PRO-STATUS-1                    PIC X.                   00006400
006500     05  PRO-STATUS-2                    PIC X.                   00006500
006600 77  WS-PRO-EOF                        PIC S9(4) COMP VALUE 0.    00006600
006700 77  WS-USR-FOUND                      PIC S9(4) COMP VALUE 0.    00006700
006800 77  REC-FOUND                         PIC S9(9) COMP-5 VALUE 1.  00006800
006900 77  REC-NOT-FOUND                     PIC S9(9) COMP-5 VALUE 2.  00006900
007000******************************************************            00007000
007100* RUN-HEADER TIMESTAMP - SAME Y2K CENTURY-WINDOW LOGIC            00007100
007200* AS SBPOST/SBACTOPN/SBACTLUP.                                    00007200
007300******************************************************            00007300
007400 01  WS-TODAY                          PIC 9(06).                 00007400
007500 01  WS-TODAY-PARTS REDEFINES WS-TODAY.                           00007500
007600     05  WS-TODAY-YY                    PIC 9(02).                00007600
007700     05  WS-TODAY-MM                    PIC 9(02).                00007700
007800     05  WS-TODAY-DD                    PIC 9(02).                00007800
007900 PROCEDURE DIVISION.                                              00007900
008000 0000-MAINLINE.                                                   00008000
008100     ACCEPT WS-TODAY FROM DATE.                                   00008100
008200     DISPLAY 'SBUSRPRO - RUN START ' WS-TODAY.                    00008200
008300     PERFORM 9100-OPEN-FILES THRU 9100-EXIT.                      00008300
008400     MOVE 0 TO WS-PRO-EOF.                                        00008400
008500     READ PRO-FILE                                                00008500
008600         AT END MOVE 1 TO WS-PRO-EOF                              00008600
008700     END-READ.                                                    00008700
008800     PERFORM 1000-LOOKUP-PROFILE THRU 1000-EXIT                   00008800
008900         UNTIL WS-PRO-EOF = 1.                                    00008900
009000     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.                     00009000
009100     STOP RUN.                                                    00009100
009200******************************************************            00009200
009300* 1000-LOOKUP-PROFILE - KEYED READ ON THE PRIMARY KEY.            00009300
009400* BX-0124.                                                        00009400
009500******************************************************            00009500
009600 1000-LOOKUP-PROFILE.                                             00009600
009700     MOVE REQ-USR-ID TO USR-ID.                                   00009700
009800     READ USR-FILE                                                00009800
009900         KEY IS USR-ID                                            00009900
010000         INVALID KEY MOVE REC-NOT-FOUND TO WS-USR-FOUND           00010000
010100         NOT INVALID KEY MOVE REC-FOUND TO WS-USR-FOUND           00010100
010200     END-READ.                                                    00010200
010300     IF WS-USR-FOUND = REC-FOUND                                  00010300
010400         DISPLAY 'SBUSRPRO - FOUND ' USR-ID                       00010400
010500             ' NAME ' USR-NAME-DISPLAY                            00010500
010600             ' EMAIL ' USR-EMAIL ' ROLE ' USR-ROLE                00010600
010700     ELSE                                                         00010700
010800         DISPLAY 'SBUSRPRO - PROFILE NOT FOUND - ID '             00010800
010900             REQ-USR-ID                                           00010900
011000     END-IF.                                                      00011000
011100     READ PRO-FILE                                                00011100
011200         AT END MOVE 1 TO WS-PRO-EOF                              00011200
011300     END-READ.                                                    00011300
011400 1000-EXIT.                                                       00011400
011500     EXIT.                                                        00011500
011600 9100-OPEN-FILES.                                                 00011600
011700     OPEN INPUT USR-FILE.                                         00011700
011800     OPEN INPUT PRO-FILE.                                         00011800
011900 9100-EXIT.                                                       00011900
012000     EXIT.                                                        00012000
012100 9200-CLOSE-FILES.                                                00012100
012200     CLOSE USR-FILE.                                              00012200
012300     CLOSE PRO-FILE.                                              00012300
012400 9200-EXIT.                                                       00012400
012500     EXIT.                                                        00012500

000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    MIDSTATE SAVINGS AND TRUST - LEDGER SYSTEMS DIVISION         00000300
000400*                                                                 00000400
000500*    PROGRAM    :  SBUSRLOG                                       00000500
000600*    DESCRIPTION:  CUSTOMER LOGIN RUN.  READS USRLOGRQ (ONE ROW   00000600
000700*                  PER LOGIN ATTEMPT) AND COMPARES THE SUPPLIED   00000700
000800*                  PASSWORD HASH AGAINST USR-PASSWORD-HASH ON     00000800
000900*                  USRMSTR.  WHETHER THE EMAIL WAS NEVER FOUND OR 00000900
001000*                  WAS FOUND BUT THE HASH DID NOT MATCH, THE      00001000
001100*                  REJECTION MESSAGE MUST READ IDENTICALLY - SEE  00001100
001200*                  BX-0268 BELOW.  DO NOT CHANGE ONE WITHOUT THE  00001200
001300*                  OTHER.                                         00001300
001400*                                                                 00001400
001500*    CHANGE LOG -                                                 00001500
001600*    -------------------------------------------------------------00001600
001700*    DATE     BY   TICKET    DESCRIPTION                          00001700
001800*    -------- ---  --------  --------------------------------     00001800
001900*    09/22/90  RFS  BX-0123   ORIGINAL PROGRAM.                   00001900
002000*    02/14/93  DWT  BX-0268   COLLAPSED THE TWO REJECT MESSAGES   00002000
002100*                             ("NO SUCH EMAIL" / "BAD PASSWORD")  00002100
002200*                             INTO ONE GENERIC MESSAGE - SECURITY 00002200
002300*                             REVIEW FLAGGED THE OLD WORDING AS A 00002300
002400*                             WAY TO FISH FOR VALID EMAILS.  DO   00002400
002500*                             NOT SPLIT THESE BACK APART.         00002500
002600*    07/08/98  PLC  BX-0382   NO DATE-TIME LOGIC IN THIS PROGRAM -00002600
002700*                             Y2K REVIEW FOUND NOTHING TO FIX.    00002700
002800*                                                                 00002800
002900***************************************************************** 00002900
003000 IDENTIFICATION DIVISION.                                         00003000
003100 PROGRAM-ID. SBUSRLOG.                                            00003100
003200 AUTHOR. R F SHANLEY.                                             00003200
003300 INSTALLATION. MIDSTATE SAVINGS AND TRUST - DATA CENTER.          00003300
003400 DATE-WRITTEN. 09/22/90.                                          00003400
003500 DATE-COMPILED.                                                   00003500
003600 SECURITY. MIDSTATE INTERNAL USE ONLY.                            00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER. IBM-370.                                        00003900
004000 OBJECT-COMPUTER. IBM-370.                                        00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM.                                          00004200
004300 INPUT-OUTPUT SECTION.                                            00004300
004400 FILE-CONTROL.                                                    00004400
004500     SELECT USR-FILE ASSIGN TO USRMSTR                            00004500
004600         ORGANIZATION INDEXED                                     00004600
004700         ACCESS DYNAMIC                                           00004700
004800         RECORD KEY USR-ID                                        00004800
004900         ALTERNATE RECORD KEY USR-EMAIL WITH DUPLICATES           00004900
005000         STATUS FILE-STATUS.                                      00005000
005100     SELECT LOG-FILE ASSIGN TO USRLOGRQ                           00005100
005200         ORGANIZATION SEQUENTIAL                                  00005200
005300         STATUS LOG-FILE-STATUS.                                  00005300
005400 DATA DIVISION.                                                   00005400
005500 FILE SECTION.                                                    00005500
005600 FD  USR-FILE; RECORD 412.                                        00005600
005700 COPY SBUSRREC.                                                   00005700
005800******************************************************            00005800
005900* USRLOGRQ HOLDS THE EMAIL AND PASSWORD HASH SUPPLIED             00005900
006000* AT LOGIN - NO COPYBOOK IS WARRANTED FOR A REQUEST               00006000
006100* THIS SHORT.                                                     00006100
006200******************************************************            00006200
006300 FD  LOG-FILE; RECORD 204.                                        00006300
006400 01  LOG-REQUEST.                                                 00006400
006500     05  REQ-EMAIL                      PIC X(100).               00006500
006600     05  REQ-EMAIL-PARTS REDEFINES REQ-EMAIL.                     00006600
006700         10  REQ-EMAIL-LOCAL             PIC X(60).               00006700
006800         10  REQ-EMAIL-DOMAIN            PIC X(40).               00006800
006900     05  REQ-PASSWORD-HASH               PIC X(100).              00006900
007000     05  REQ-PASSWORD-HASH-PARTS REDEFINES REQ-PASSWORD-HASH.     00007000
007100         10  REQ-HASH-PREFIX             PIC X(08).               00007100
007200         10  FILLER                      PIC X(92).               00007200
007250     05  FILLER                          PIC X(04) VALUE SPACES.  00007250
007300 WORKING-STORAGE SECTION.                                         00007300
007400 01  FILE-STATUS.                                                 00007400
007500     05  STATUS-1                       PIC X.                    00007500
007600     05  STATUS-2                       PIC X.                    00007600
007650 01  FILE-STATUS-NUMERIC REDEFINES FILE-STATUS PIC 99.            00007650
007700 01  LOG-FILE-STATUS.                                             00007700
007800     05  LOG-STATUS-1                    PIC X.                   00007800
007900     05  LOG-STATUS-2                    PIC X.                   00007900
008000 77  WS-LOG-EOF                        PIC S9(4) COMP VALUE 0.    00008000
008100 77  WS-USR-FOUND                      PIC S9(4) COMP VALUE 0.    00008100
008200 77  WS-LOGIN-OK                       PIC S9(4) COMP VALUE 0.    00008200
008300 77  REC-FOUND                         PIC S9(9) COMP-5 VALUE 1.  00008300
008400 77  REC-NOT-FOUND                     PIC S9(9) COMP-5 VALUE 2.  00008400
009400 PROCEDURE DIVISION.                                              00009400
009500 0000-MAINLINE.                                                   00009500
009600     PERFORM 9100-OPEN-FILES THRU 9100-EXIT.                      00009600
009700     MOVE 0 TO WS-LOG-EOF.                                        00009700
009800     READ LOG-FILE                                                00009800
009900         AT END MOVE 1 TO WS-LOG-EOF                              00009900
010000     END-READ.                                                    00010000
010100     PERFORM 1000-LOGIN-ATTEMPT THRU 1000-EXIT                    00010100
010200         UNTIL WS-LOG-EOF = 1.                                    00010200
010300     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.                     00010300
010400     STOP RUN.                                                    00010400
010500******************************************************            00010500
010600* 1000-LOGIN-ATTEMPT - ONE DISPLAY MESSAGE COVERS BOTH            00010600
010700* THE NOT-FOUND CASE AND THE BAD-PASSWORD CASE.  BX-0268.         00010700
010800******************************************************            00010800
010900 1000-LOGIN-ATTEMPT.                                              00010900
011100     MOVE REQ-EMAIL TO USR-EMAIL.                                 00011100
011200     READ USR-FILE                                                00011200
011300         KEY IS USR-EMAIL                                         00011300
011400         INVALID KEY MOVE REC-NOT-FOUND TO WS-USR-FOUND           00011400
011500         NOT INVALID KEY MOVE REC-FOUND TO WS-USR-FOUND           00011500
011600     END-READ.                                                    00011600
011700     MOVE 0 TO WS-LOGIN-OK.                                       00011700
011800     IF WS-USR-FOUND = REC-FOUND                                  00011800
011900         IF USR-PASSWORD-HASH = REQ-PASSWORD-HASH                 00011900
012000             MOVE 1 TO WS-LOGIN-OK                                00012000
012100         END-IF                                                   00012100
012200     END-IF.                                                      00012200
012300     IF WS-LOGIN-OK = 1                                           00012300
012400         DISPLAY 'SBUSRLOG - LOGIN OK - ' USR-ID                  00012400
012500             ' NAME ' USR-NAME-DISPLAY ' ROLE ' USR-ROLE          00012500
012600     ELSE                                                         00012600
012700         DISPLAY 'SBUSRLOG - REJECTED - INVALID EMAIL OR '        00012700
012800             'PASSWORD'                                           00012800
012900     END-IF.                                                      00012900
013000     READ LOG-FILE                                                00013000
013100         AT END MOVE 1 TO WS-LOG-EOF                              00013100
013200     END-READ.                                                    00013200
013300 1000-EXIT.                                                       00013300
013400     EXIT.                                                        00013400
013500 9100-OPEN-FILES.                                                 00013500
013600     OPEN INPUT USR-FILE.                                         00013600
013700     OPEN INPUT LOG-FILE.                                         00013700
013800 9100-EXIT.                                                       00013800
013900     EXIT.                                                        00013900
014000 9200-CLOSE-FILES.                                                00014000
014100     CLOSE USR-FILE.                                              00014100
014200     CLOSE LOG-FILE.                                              00014200
014300 9200-EXIT.                                                       00014300
014400     EXIT.                                                        00014400

000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    MIDSTATE SAVINGS AND TRUST - LEDGER SYSTEMS DIVISION         00000300
000400*                                                                 00000400
000500*    PROGRAM    :  SBACTUFZ                                       00000500
000600*    DESCRIPTION:  ACCOUNT UNFREEZE RUN.  READS ACTUFREQ (ONE ROW 00000600
000700*                  PER ACCOUNT TO BE UNFROZEN) AND SETS ACCT-     00000700
000800*                  STATUS BACK TO ACTIVE ON ACCTMSTR - BUT ONLY   00000800
000900*                  WHEN THE ACCOUNT IS CURRENTLY FROZEN.  UNLIKE  00000900
001000*                  SBACTFRZ THIS RUN DOES EDIT THE CURRENT STATUS 00001000
001100*                  AND REJECTS THE REQUEST WHEN IT IS NOT.        00001100
001200*                                                                 00001200
001300*    CHANGE LOG -                                                 00001300
001400*    -------------------------------------------------------------00001400
001500*    DATE     BY   TICKET    DESCRIPTION                          00001500
001600*    -------- ---  --------  --------------------------------     00001600
001700*    09/22/90  RFS  BX-0121   ORIGINAL PROGRAM - COMPANION TO     00001700
001800*                             SBACTFRZ - BRANCH SECURITY NOW      00001800
001900*                             NEEDS TO LIFT A FREEZE TOO.         00001900
002000*    02/14/93  DWT  BX-0267   REJECT REQUESTS AGAINST AN ACCOUNT  00002000
002100*                             THAT IS NOT FROZEN - AUDITORS       00002100
002200*                             FLAGGED A CASE WHERE UNFREEZE WAS   00002200
002300*                             RUN TWICE AND MASKED A MISTAKE.     00002300
002400*    07/08/98  PLC  BX-0380   CENTURY WINDOW ADDED TO THE UPDATE  00002400
002500*                             TIMESTAMP - Y2K.                    00002500
002600*                                                                 00002600
002700***************************************************************** 00002700
002800 IDENTIFICATION DIVISION.                                         00002800
002900 PROGRAM-ID. SBACTUFZ.                                            00002900
003000 AUTHOR. R F SHANLEY.                                             00003000
003100 INSTALLATION. MIDSTATE SAVINGS AND TRUST - DATA CENTER.          00003100
003200 DATE-WRITTEN. 09/22/90.                                          00003200
003300 DATE-COMPILED.                                                   00003300
003400 SECURITY. MIDSTATE INTERNAL USE ONLY.                            00003400
003500 ENVIRONMENT DIVISION.                                            00003500
003600 CONFIGURATION SECTION.                                           00003600
003700 SOURCE-COMPUTER. IBM-370.                                        00003700
003800 OBJECT-COMPUTER. IBM-370.                                        00003800
003900 SPECIAL-NAMES.                                                   00003900
004000     C01 IS TOP-OF-FORM.                                          00004000
004100 INPUT-OUTPUT SECTION.                                            00004100
004200 FILE-CONTROL.                                                    00004200
004300     SELECT ACCT-FILE ASSIGN TO ACCTMSTR                          00004300
004400         ORGANIZATION INDEXED                                     00004400
004500         ACCESS DYNAMIC                                           00004500
004600         RECORD KEY ACCT-ID                                       00004600
004700         ALTERNATE RECORD KEY ACCT-NUMBER                         00004700
004800         ALTERNATE RECORD KEY ACCT-USER-ID WITH DUPLICATES        00004800
004900         STATUS FILE-STATUS.                                      00004900
005000     SELECT UFZ-FILE ASSIGN TO ACTUFREQ                           00005000
005100         ORGANIZATION SEQUENTIAL                                  00005100
005200         STATUS UFZ-FILE-STATUS.                                  00005200
005300 DATA DIVISION.                                                   00005300
005400 FILE SECTION.                                                    00005400
005500 FD  ACCT-FILE; RECORD 156.                                       00005500
005600 COPY SBACCT.                                                     00005600
005700******************************************************            00005700
005800* ACTUFREQ IS A ONE-FIELD REQUEST FILE - NO COPYBOOK IS           00005800
005900* WARRANTED.                                                      00005900
006000******************************************************            00006000
006100 FD  UFZ-FILE; RECORD 40.                                         00006100
006200 01  UFZ-REQUEST.                                                 00006200
006300     05  REQ-ACCT-ID                    PIC X(36).                00006300
006350     05  FILLER                          PIC X(04) VALUE SPACES.  00006350
006400 WORKING-STORAGE SECTION.                                         00006400
006500 01  FILE-STATUS.                                                 00006500
006600     05  STATUS-1                       PIC X.                    00006600
006700     05  STATUS-2                       PIC X.                    00006700
006800 01  UFZ-FILE-STATUS.                                             00006800
006900     05  UFZ-STATUS-1                    PIC X.                   00006900
007000     05  UFZ-STATUS-2                    PIC X.                   00007000
007100 77  WS-UFZ-EOF                        PIC S9(4) COMP VALUE 0.    00007100
007200 77  WS-ACCT-FOUND                     PIC S9(4) COMP VALUE 0.    00007200
007300 77  REC-FOUND                         PIC S9(9) COMP-5 VALUE 1.  00007300
007400 77  REC-NOT-FOUND                     PIC S9(9) COMP-5 VALUE 2.  00007400
007500******************************************************            00007500
007600* TIMESTAMP WORK AREA - SAME Y2K CENTURY-WINDOW LOGIC AS          00007600
007700* SBPOST/SBACTOPN/SBACTLUP/SBACTFRZ.                              00007700
007800******************************************************            00007800
007900 01  WS-TODAY                          PIC 9(06).                 00007900
008000 01  WS-TODAY-PARTS REDEFINES WS-TODAY.                           00008000
008100     05  WS-TODAY-YY                    PIC 9(02).                00008100
008200     05  WS-TODAY-MM                    PIC 9(02).                00008200
008300     05  WS-TODAY-DD                    PIC 9(02).                00008300
008400 01  WS-NOW                            PIC 9(08).                 00008400
008500 01  WS-NOW-PARTS REDEFINES WS-NOW.                               00008500
008600     05  WS-NOW-HH                      PIC 9(02).                00008600
008700     05  WS-NOW-MN                      PIC 9(02).                00008700
008800     05  WS-NOW-SS                      PIC 9(02).                00008800
008900     05  WS-NOW-HS                      PIC 9(02).                00008900
009000 01  WS-CENTURY                        PIC 9(02).                 00009000
009100 01  WS-TIMESTAMP                      PIC X(26).                 00009100
009200 01  WS-TIMESTAMP-PARTS REDEFINES WS-TIMESTAMP.                   00009200
009300     05  WS-TS-CCYY                     PIC 9(04).                00009300
009400     05  FILLER                         PIC X(01) VALUE '-'.      00009400
009500     05  WS-TS-MM                       PIC 9(02).                00009500
009600     05  FILLER                         PIC X(01) VALUE '-'.      00009600
009700     05  WS-TS-DD                       PIC 9(02).                00009700
009800     05  FILLER                         PIC X(16) VALUE SPACES.   00009800
009900 PROCEDURE DIVISION.                                              00009900
010000 0000-MAINLINE.                                                   00010000
010100     PERFORM 9100-OPEN-FILES THRU 9100-EXIT.                      00010100
010200     MOVE 0 TO WS-UFZ-EOF.                                        00010200
010300     READ UFZ-FILE                                                00010300
010400         AT END MOVE 1 TO WS-UFZ-EOF                              00010400
010500     END-READ.                                                    00010500
010600     PERFORM 1000-UNFREEZE-ACCOUNT THRU 1000-EXIT                 00010600
010700         UNTIL WS-UFZ-EOF = 1.                                    00010700
010800     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.                     00010800
010900     STOP RUN.                                                    00010900
011000******************************************************            00011000
011100* 1000-UNFREEZE-ACCOUNT - REJECTS UNLESS THE ACCOUNT IS           00011100
011200* CURRENTLY FROZEN.  BX-0267.                                     00011200
011300******************************************************            00011300
011400 1000-UNFREEZE-ACCOUNT.                                           00011400
011500     MOVE REQ-ACCT-ID TO ACCT-ID.                                 00011500
011600     READ ACCT-FILE                                               00011600
011700         KEY IS ACCT-ID                                           00011700
011800         INVALID KEY MOVE REC-NOT-FOUND TO WS-ACCT-FOUND          00011800
011900         NOT INVALID KEY MOVE REC-FOUND TO WS-ACCT-FOUND          00011900
012000     END-READ.                                                    00012000
012100     IF WS-ACCT-FOUND = REC-NOT-FOUND                             00012100
012200         DISPLAY 'SBACTUFZ - ACCOUNT NOT FOUND - ID '             00012200
012300             REQ-ACCT-ID                                          00012300
012400     ELSE                                                         00012400
012500         IF NOT ACCT-STATUS-FROZEN                                00012500
012600             DISPLAY 'SBACTUFZ - REJECTED - ACCOUNT IS NOT '      00012600
012700                 'FROZEN - ' ACCT-NUMBER                          00012700
012800         ELSE                                                     00012800
012900             PERFORM 9000-BUILD-TIMESTAMP THRU 9000-EXIT          00012900
013000             MOVE 'ACTIVE' TO ACCT-STATUS                         00013000
013100             MOVE WS-TIMESTAMP TO ACCT-UPDATED-AT                 00013100
013200             REWRITE ACCT-RECORD                                  00013200
013300                 INVALID KEY PERFORM 9900-ABEND THRU 9900-EXIT    00013300
013400             END-REWRITE                                          00013400
013500             DISPLAY 'SBACTUFZ - UNFROZE ACCOUNT ' ACCT-NUMBER    00013500
013600         END-IF                                                   00013600
013700     END-IF.                                                      00013700
013800     READ UFZ-FILE                                                00013800
013900         AT END MOVE 1 TO WS-UFZ-EOF                              00013900
014000     END-READ.                                                    00014000
014100 1000-EXIT.                                                       00014100
014200     EXIT.                                                        00014200
014300 9000-BUILD-TIMESTAMP.                                            00014300
014400     ACCEPT WS-TODAY FROM DATE.                                   00014400
014500     ACCEPT WS-NOW FROM TIME.                                     00014500
014600     IF WS-TODAY-YY < 50                                          00014600
014700         MOVE 20 TO WS-CENTURY                                    00014700
014800     ELSE                                                         00014800
014900         MOVE 19 TO WS-CENTURY                                    00014900
015000     END-IF.                                                      00015000
015100     COMPUTE WS-TS-CCYY = WS-CENTURY * 100 + WS-TODAY-YY.         00015100
015200     MOVE WS-TODAY-MM TO WS-TS-MM.                                00015200
015300     MOVE WS-TODAY-DD TO WS-TS-DD.                                00015300
015400 9000-EXIT.                                                       00015400
015500     EXIT.                                                        00015500
015600 9100-OPEN-FILES.                                                 00015600
015700     OPEN I-O ACCT-FILE.                                          00015700
015800     OPEN INPUT UFZ-FILE.                                         00015800
015900 9100-EXIT.                                                       00015900
016000     EXIT.                                                        00016000
016100 9200-CLOSE-FILES.                                                00016100
016200     CLOSE ACCT-FILE.                                             00016200
016300     CLOSE UFZ-FILE.                                              00016300
016400 9200-EXIT.                                                       00016400
016500     EXIT.                                                        00016500
016600 9900-ABEND.                                                      00016600
016700     DISPLAY 'SBACTUFZ - FATAL ERROR - STATUS1=' STATUS-1.        00016700
016800     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.                     00016800
016900     STOP RUN.                                                    00016900
017000 9900-EXIT.                                                       00017000
017100     EXIT.                                                        00017100

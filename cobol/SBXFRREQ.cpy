000100******************************************************************00000100
000200*                                                                  00000200
000300*    COPYBOOK   :  SBXFRREQ                                        00000300
000400*    DESCRIPTION:  TRANSFER REQUEST RECORD LAYOUT (FILE = XFRREQ) 00000400
000500*                  ONE ROW PER TRANSFER TO BE POSTED BETWEEN TWO  00000500
000600*                  ACCOUNTS.  SEE SBPOST SECTION 3000-TRANSFER-   00000600
000700*                  RUN.                                          00000700
000800*                                                                  00000800
000900*    CHANGE LOG -                                                 00000900
001000*    -------------------------------------------------------------00001000
001100*    DATE     BY   TICKET    DESCRIPTION                          00001100
001200*    -------- ---  --------  --------------------------------     00001200
001300*    06/19/91  RFS  BX-0157   ORIGINAL COPYBOOK - NEW TRANSFER-   00001300
001400*                             BETWEEN-ACCOUNTS FUNCTION.          00001400
001500*                                                                  00001500
001600******************************************************************00001600
001700 01  XFR-REQUEST.                                                 00001700
001800     05  REQ-FROM-ACCT-ID               PIC X(36).                00001800
001900     05  REQ-TO-ACCT-ID                 PIC X(36).                00001900
002000     05  REQ-AMOUNT                     PIC S9(13)V99 COMP-3.     00002000
002100     05  REQ-AMOUNT-EDIT REDEFINES REQ-AMOUNT.                    00002100
002200         10  FILLER                      PIC X(06).                00002200
002300         10  REQ-AMOUNT-LOW-ORDER        PIC X(02).                00002300
002400     05  REQ-DESCRIPTION                PIC X(500).               00002400
002500     05  FILLER                          PIC X(06) VALUE SPACES.  00002500

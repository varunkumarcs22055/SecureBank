000100******************************************************************00000100
000200*                                                                  00000200
000300*    COPYBOOK   :  SBACCT                                          00000300
000400*    DESCRIPTION:  ACCOUNT MASTER RECORD LAYOUT (FILE = ACCTMSTR)  00000400
000500*                  ONE ROW PER OPEN DEPOSIT ACCOUNT.  ACCTMSTR IS  00000500
000600*                  AN INDEXED FILE KEYED BY ACCT-ID; ALTERNATE KEY 00000600
000700*                  ACCT-NUMBER IS UNIQUE (USED WHEN A NEW ACCOUNT 00000700
000800*                  NUMBER IS GENERATED) AND ALTERNATE KEY         00000800
000900*                  ACCT-USER-ID ALLOWS DUPLICATES (ONE CUSTOMER   00000900
001000*                  MAY OWN MORE THAN ONE ACCOUNT).                00001000
001100*                                                                  00001100
001200*    CHANGE LOG -                                                 00001200
001300*    -------------------------------------------------------------00001300
001400*    DATE     BY   TICKET    DESCRIPTION                          00001400
001500*    -------- ---  --------  --------------------------------     00001500
001600*    04/11/88  RFS  BX-0041   ORIGINAL COPYBOOK - LEDGER ACCOUNT   00001600
001700*                             MASTER, REPLACES CARD-IMAGE ACCOUNT 00001700
001800*                             LAYOUT USED BY THE OLD PASSBOOK     00001800
001900*                             SYSTEM.                             00001900
002000*    09/22/90  RFS  BX-0118   ADDED ACCT-STATUS 88-LEVELS FOR     00002000
002100*                             FREEZE/UNFREEZE PROCESSING.         00002100
002200*    02/14/93  DWT  BX-0266   ADDED ALTERNATE KEY ACCT-USER-ID TO 00002200
002300*                             SUPPORT MULTI-ACCOUNT CUSTOMERS.    00002300
002400*    11/03/95  DWT  BX-0301   EXPANDED FILLER RESERVE FOR FUTURE  00002400
002500*                             LEDGER FIELDS PER AUDIT RECOMMEND.  00002500
002600*    07/08/98  PLC  BX-0377   CENTURY WINDOW ADDED TO THE DATE-   00002600
002700*                             TIME REDEFINITION BELOW - Y2K.      00002700
002800*    01/05/99  PLC  BX-0389   Y2K - VERIFIED ACCT-UPDATED-AT IS   00002800
002900*                             STORED AS FULL 4-DIGIT-YEAR TEXT.   00002900
003000*                                                                  00003000
003100******************************************************************00003100
003200 01  ACCT-RECORD.                                                 00003200
003300     05  ACCT-ID                        PIC X(36).                00003300
003400*        --------------------------------------------------------00003400
003500*        ACCOUNT IDENTIFIER - TEXT FORM OF THE ORIGINATING        00003500
003600*        SYSTEM'S UUID.  THIS IS THE PRIMARY RECORD KEY.          00003600
003700*        --------------------------------------------------------00003700
003800     05  ACCT-USER-ID                   PIC X(36).                00003800
003900*        OWNING CUSTOMER IDENTIFIER - ALTERNATE KEY, DUPLICATES   00003900
004000*        ALLOWED (SEE USRMST COPYBOOK SBUSRREC FOR THE CUSTOMER). 00004000
004100     05  ACCT-NUMBER                    PIC X(20).                00004100
004200*        DISPLAYED ACCOUNT NUMBER - ALWAYS "SB" FOLLOWED BY A     00004200
004300*        10-DIGIT ZERO-FILLED SEQUENCE, E.G. SB0000000042.        00004300
004400*        ALTERNATE KEY, NO DUPLICATES.                            00004400
004500     05  ACCT-NUMBER-PARTS REDEFINES ACCT-NUMBER.                 00004500
004600         10  ACCT-NUM-PREFIX             PIC X(02).                00004600
004700         10  ACCT-NUM-DIGITS             PIC 9(10).                00004700
004800         10  FILLER                      PIC X(08).                00004800
004900     05  ACCT-BALANCE                   PIC S9(13)V99 COMP-3.     00004900
005000*        CURRENT LEDGER BALANCE, 2 DECIMALS, PACKED.  NEVER       00005000
005100*        NEGATIVE IN NORMAL OPERATION BUT CARRIED SIGNED SO A     00005100
005200*        POSTING ERROR SHOWS UP AS A NEGATIVE BALANCE RATHER      00005200
005300*        THAN WRAPPING.                                          00005300
005400     05  ACCT-STATUS                    PIC X(20).                00005400
005500         88  ACCT-STATUS-ACTIVE          VALUE 'ACTIVE'.          00005500
005600         88  ACCT-STATUS-FROZEN          VALUE 'FROZEN'.          00005600
005700     05  ACCT-UPDATED-AT                PIC X(26).                00005700
005800*        LAST-UPDATE TIMESTAMP, ISO-8601 TEXT, BUILT BY           00005800
005900*        BUILD-TIMESTAMP IN THE POSTING/MAINTENANCE PROGRAMS.     00005900
006000     05  ACCT-UPDATED-AT-PARTS REDEFINES ACCT-UPDATED-AT.         00006000
006100         10  ACCT-UPD-CCYY               PIC 9(04).                00006100
006200         10  FILLER                      PIC X(01).                00006200
006300         10  ACCT-UPD-MM                 PIC 9(02).                00006300
006400         10  FILLER                      PIC X(01).                00006400
006500         10  ACCT-UPD-DD                 PIC 9(02).                00006500
006600         10  FILLER                      PIC X(16).                00006600
006700     05  FILLER                          PIC X(10) VALUE SPACES.  00006700
006800*        RESERVED FOR FUTURE LEDGER EXPANSION - BX-0301.          00006800

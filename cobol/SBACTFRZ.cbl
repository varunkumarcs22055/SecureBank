000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    MIDSTATE SAVINGS AND TRUST - LEDGER SYSTEMS DIVISION         00000300
000400*                                                                 00000400
000500*    PROGRAM    :  SBACTFRZ                                       00000500
000600*    DESCRIPTION:  ACCOUNT FREEZE RUN.  READS ACTFZREQ (ONE ROW   00000600
000700*                  PER ACCOUNT TO BE FROZEN) AND SETS ACCT-STATUS 00000700
000800*                  TO FROZEN ON ACCTMSTR.  UNCONDITIONAL - THERE  00000800
000900*                  IS NO EDIT ON THE ACCOUNT'S CURRENT STATUS, SO 00000900
001000*                  FREEZING AN ALREADY-FROZEN ACCOUNT IS A NO-OP  00001000
001100*                  REWRITE, NOT A REJECTION.  CONTRAST SBACTUFZ,  00001100
001200*                  WHICH DOES REJECT.                             00001200
001300*                                                                 00001300
001400*    CHANGE LOG -                                                 00001400
001500*    -------------------------------------------------------------00001500
001600*    DATE     BY   TICKET    DESCRIPTION                          00001600
001700*    -------- ---  --------  --------------------------------     00001700
001800*    09/22/90  RFS  BX-0120   ORIGINAL PROGRAM - BRANCH SECURITY  00001800
001900*                             NOW NEEDS A WAY TO FREEZE A SUS-    00001900
002000*                             PECT ACCOUNT WITHOUT A TELLER EDIT. 00002000
002100*    07/08/98  PLC  BX-0379   CENTURY WINDOW ADDED TO THE UPDATE  00002100
002200*                             TIMESTAMP - Y2K.                    00002200
002300*                                                                 00002300
002400***************************************************************** 00002400
002500 IDENTIFICATION DIVISION.                                         00002500
002600 PROGRAM-ID. SBACTFRZ.                                            00002600
002700 AUTHOR. R F SHANLEY.                                             00002700
002800 INSTALLATION. MIDSTATE SAVINGS AND TRUST - DATA CENTER.          00002800
002900 DATE-WRITTEN. 09/22/90.                                          00002900
003000 DATE-COMPILED.                                                   00003000
003100 SECURITY. MIDSTATE INTERNAL USE ONLY.                            00003100
003200 ENVIRONMENT DIVISION.                                            00003200
003300 CONFIGURATION SECTION.                                           00003300
003400 SOURCE-COMPUTER. IBM-370.                                        00003400
003500 OBJECT-COMPUTER. IBM-370.                                        00003500
003600 SPECIAL-NAMES.                                                   00003600
003700     C01 IS TOP-OF-FORM.                                          00003700
003800 INPUT-OUTPUT SECTION.                                            00003800
003900 FILE-CONTROL.                                                    00003900
004000     SELECT ACCT-FILE ASSIGN TO ACCTMSTR                          00004000
004100         ORGANIZATION INDEXED                                     00004100
004200         ACCESS DYNAMIC                                           00004200
004300         RECORD KEY ACCT-ID                                       00004300
004400         ALTERNATE RECORD KEY ACCT-NUMBER                         00004400
004500         ALTERNATE RECORD KEY ACCT-USER-ID WITH DUPLICATES        00004500
004600         STATUS FILE-STATUS.                                      00004600
004700     SELECT FRZ-FILE ASSIGN TO ACTFZREQ                           00004700
004800         ORGANIZATION SEQUENTIAL                                  00004800
004900         STATUS FRZ-FILE-STATUS.                                  00004900
005000 DATA DIVISION.                                                   00005000
005100 FILE SECTION.                                                    00005100
005200 FD  ACCT-FILE; RECORD 156.                                       00005200
005300 COPY SBACCT.                                                     00005300
005400******************************************************            00005400
005500* ACTFZREQ IS A ONE-FIELD REQUEST FILE - NO COPYBOOK IS           00005500
005600* WARRANTED.                                                      00005600
005700******************************************************            00005700
005800 FD  FRZ-FILE; RECORD 40.                                         00005800
005900 01  FRZ-REQUEST.                                                 00005900
006000     05  REQ-ACCT-ID                    PIC X(36).                00006000
006050     05  FILLER                          PIC X(04) VALUE SPACES.  00006050
006100 WORKING-STORAGE SECTION.                                         00006100
006200 01  FILE-STATUS.                                                 00006200
006300     05  STATUS-1                       PIC X.                    00006300
006400     05  STATUS-2                       PIC X.                    00006400
006500 01  FRZ-FILE-STATUS.                                             00006500
006600     05  FRZ-STATUS-1                    PIC X.                   00006600
006700     05  FRZ-STATUS-2                    PIC X.                   00006700
006800 77  WS-FRZ-EOF                        PIC S9(4) COMP VALUE 0.    00006800
006900 77  WS-ACCT-FOUND                     PIC S9(4) COMP VALUE 0.    00006900
007000 77  REC-FOUND                         PIC S9(9) COMP-5 VALUE 1.  00007000
007100 77  REC-NOT-FOUND                     PIC S9(9) COMP-5 VALUE 2.  00007100
007200******************************************************            00007200
007300* TIMESTAMP WORK AREA - SAME Y2K CENTURY-WINDOW LOGIC AS          00007300
007400* SBPOST/SBACTOPN/SBACTLUP.                                       00007400
007500******************************************************            00007500
007600 01  WS-TODAY                          PIC 9(06).                 00007600
007700 01  WS-TODAY-PARTS REDEFINES WS-TODAY.                           00007700
007800     05  WS-TODAY-YY                    PIC 9(02).                00007800
007900     05  WS-TODAY-MM                    PIC 9(02).                00007900
008000     05  WS-TODAY-DD                    PIC 9(02).                00008000
008100 01  WS-NOW                            PIC 9(08).                 00008100
008200 01  WS-NOW-PARTS REDEFINES WS-NOW.                               00008200
008300     05  WS-NOW-HH                      PIC 9(02).                00008300
008400     05  WS-NOW-MN                      PIC 9(02).                00008400
008500     05  WS-NOW-SS                      PIC 9(02).                00008500
008600     05  WS-NOW-HS                      PIC 9(02).                00008600
008700 01  WS-CENTURY                        PIC 9(02).                 00008700
008800 01  WS-TIMESTAMP                      PIC X(26).                 00008800
008900 01  WS-TIMESTAMP-PARTS REDEFINES WS-TIMESTAMP.                   00008900
009000     05  WS-TS-CCYY                     PIC 9(04).                00009000
009100     05  FILLER                         PIC X(01) VALUE '-'.      00009100
009200     05  WS-TS-MM                       PIC 9(02).                00009200
009300     05  FILLER                         PIC X(01) VALUE '-'.      00009300
009400     05  WS-TS-DD                       PIC 9(02).                00009400
009500     05  FILLER                         PIC X(16) VALUE SPACES.   00009500
009600 PROCEDURE DIVISION.                                              00009600
009700 0000-MAINLINE.                                                   00009700
009800     PERFORM 9100-OPEN-FILES THRU 9100-EXIT.                      00009800
009900     MOVE 0 TO WS-FRZ-EOF.                                        00009900
010000     READ FRZ-FILE                                                00010000
010100         AT END MOVE 1 TO WS-FRZ-EOF                              00010100
010200     END-READ.                                                    00010200
010300     PERFORM 1000-FREEZE-ACCOUNT THRU 1000-EXIT                   00010300
010400         UNTIL WS-FRZ-EOF = 1.                                    00010400
010500     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.                     00010500
010600     STOP RUN.                                                    00010600
010700******************************************************            00010700
010800* 1000-FREEZE-ACCOUNT - NO EDIT ON CURRENT STATUS.                00010800
010900* BX-0120.                                                        00010900
011000******************************************************            00011000
011100 1000-FREEZE-ACCOUNT.                                             00011100
011200     MOVE REQ-ACCT-ID TO ACCT-ID.                                 00011200
011300     READ ACCT-FILE                                               00011300
011400         KEY IS ACCT-ID                                           00011400
011500         INVALID KEY MOVE REC-NOT-FOUND TO WS-ACCT-FOUND          00011500
011600         NOT INVALID KEY MOVE REC-FOUND TO WS-ACCT-FOUND          00011600
011700     END-READ.                                                    00011700
011800     IF WS-ACCT-FOUND = REC-FOUND                                 00011800
011900         PERFORM 9000-BUILD-TIMESTAMP THRU 9000-EXIT              00011900
012000         MOVE 'FROZEN' TO ACCT-STATUS                             00012000
012100         MOVE WS-TIMESTAMP TO ACCT-UPDATED-AT                     00012100
012200         REWRITE ACCT-RECORD                                      00012200
012300             INVALID KEY PERFORM 9900-ABEND THRU 9900-EXIT        00012300
012400         END-REWRITE                                              00012400
012500         DISPLAY 'SBACTFRZ - FROZE ACCOUNT ' ACCT-NUMBER          00012500
012600     ELSE                                                         00012600
012700         DISPLAY 'SBACTFRZ - ACCOUNT NOT FOUND - ID '             00012700
012800             REQ-ACCT-ID                                          00012800
012900     END-IF.                                                      00012900
013000     READ FRZ-FILE                                                00013000
013100         AT END MOVE 1 TO WS-FRZ-EOF                              00013100
013200     END-READ.                                                    00013200
013300 1000-EXIT.                                                       00013300
013400     EXIT.                                                        00013400
013500 9000-BUILD-TIMESTAMP.                                            00013500
013600     ACCEPT WS-TODAY FROM DATE.                                   00013600
013700     ACCEPT WS-NOW FROM TIME.                                     00013700
013800     IF WS-TODAY-YY < 50                                          00013800
013900         MOVE 20 TO WS-CENTURY                                    00013900
014000     ELSE                                                         00014000
014100         MOVE 19 TO WS-CENTURY                                    00014100
014200     END-IF.                                                      00014200
014300     COMPUTE WS-TS-CCYY = WS-CENTURY * 100 + WS-TODAY-YY.         00014300
014400     MOVE WS-TODAY-MM TO WS-TS-MM.                                00014400
014500     MOVE WS-TODAY-DD TO WS-TS-DD.                                00014500
014600 9000-EXIT.                                                       00014600
014700     EXIT.                                                        00014700
014800 9100-OPEN-FILES.                                                 00014800
014900     OPEN I-O ACCT-FILE.                                          00014900
015000     OPEN INPUT FRZ-FILE.                                         00015000
015100 9100-EXIT.                                                       00015100
015200     EXIT.                                                        00015200
015300 9200-CLOSE-FILES.                                                00015300
015400     CLOSE ACCT-FILE.                                             00015400
015500     CLOSE FRZ-FILE.                                              00015500
015600 9200-EXIT.                                                       00015600
015700     EXIT.                                                        00015700
015800 9900-ABEND.                                                      00015800
015900     DISPLAY 'SBACTFRZ - FATAL ERROR - STATUS1=' STATUS-1.        00015900
016000     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.                     00016000
016100     STOP RUN.                                                    00016100
016200 9900-EXIT.                                                       00016200
016300     EXIT.                                                        00016300

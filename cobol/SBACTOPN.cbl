000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    MIDSTATE SAVINGS AND TRUST - LEDGER SYSTEMS DIVISION         00000300
000400*                                                                 00000400
000500*    PROGRAM    :  SBACTOPN                                       00000500
000600*    DESCRIPTION:  ACCOUNT-OPENING RUN.  READS OPNREQ (ONE ROW PER00000600
000700*                  NEW-ACCOUNT REQUEST, BUILT BY THE ON-LINE FRONT00000700
000800*                  END) AND FOR EACH ROW MINTS A UNIQUE 10-DIGIT  00000800
000900*                  ACCOUNT NUMBER PREFIXED "SB", RETRYING ON      00000900
001000*                  COLLISION AGAINST ACCTMSTR, THEN WRITES A NEW  00001000
001100*                  ACCOUNT-RECORD WITH BALANCE 0.00 AND STATUS    00001100
001200*                  ACTIVE FOR THE REQUESTED CUSTOMER.             00001200
001300*                                                                 00001300
001400*    CHANGE LOG -                                                 00001400
001500*    -------------------------------------------------------------00001500
001600*    DATE     BY   TICKET    DESCRIPTION                          00001600
001700*    -------- ---  --------  --------------------------------     00001700
001800*    04/11/88  RFS  BX-0041   ORIGINAL PROGRAM.                   00001800
001900*    09/22/90  RFS  BX-0118   ACCOUNT NUMBER NOW RETRIES ON       00001900
002000*                             COLLISION INSTEAD OF ABENDING - OLD 00002000
002100*                             PASSBOOK SYSTEM NEVER HAD DUPES BUT 00002100
002200*                             THE NEW SELF-SERVICE VOLUME DOES.   00002200
002300*    02/14/93  DWT  BX-0266   ADDED THE 1000-TRY CEILING ON 1100- 00002300
002400*                             GENERATE-ACCT-NUMBER - A RUNAWAY JOB00002400
002500*                             LOOPED OVERNIGHT.  SEE 9900-ABEND.  00002500
002600*    07/08/98  PLC  BX-0377   CENTURY WINDOW ADDED TO THE DATE-   00002600
002700*                             TIME REDEFINITION BELOW - Y2K.      00002700
002800*                                                                 00002800
002900***************************************************************** 00002900
003000 IDENTIFICATION DIVISION.                                         00003000
003100 PROGRAM-ID. SBACTOPN.                                            00003100
003200 AUTHOR. R F SHANLEY.                                             00003200
003300 INSTALLATION. MIDSTATE SAVINGS AND TRUST - DATA CENTER.          00003300
003400 DATE-WRITTEN. 04/11/88.                                          00003400
003500 DATE-COMPILED.                                                   00003500
003600 SECURITY. MIDSTATE INTERNAL USE ONLY.                            00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER. IBM-370.                                        00003900
004000 OBJECT-COMPUTER. IBM-370.                                        00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM.                                          00004200
004300 INPUT-OUTPUT SECTION.                                            00004300
004400 FILE-CONTROL.                                                    00004400
004500     SELECT ACCT-FILE ASSIGN TO ACCTMSTR                          00004500
004600         ORGANIZATION INDEXED                                     00004600
004700         ACCESS DYNAMIC                                           00004700
004800         RECORD KEY ACCT-ID                                       00004800
004900         ALTERNATE RECORD KEY ACCT-NUMBER                         00004900
005000         ALTERNATE RECORD KEY ACCT-USER-ID WITH DUPLICATES        00005000
005100         STATUS FILE-STATUS.                                      00005100
005200     SELECT OPN-FILE ASSIGN TO OPNREQ                             00005200
005300         ORGANIZATION SEQUENTIAL                                  00005300
005400         STATUS OPN-FILE-STATUS.                                  00005400
005500 DATA DIVISION.                                                   00005500
005600 FILE SECTION.                                                    00005600
005700 FD  ACCT-FILE; RECORD 156.                                       00005700
005800 COPY SBACCT.                                                     00005800
005900******************************************************            00005900
006000* OPNREQ IS A ONE-FIELD REQUEST FILE - NO COPYBOOK IS             00006000
006100* WARRANTED FOR A SINGLE FIELD.  SEE SBDEPREQ/SBWDRREQ/           00006100
006200* SBXFRREQ FOR THE SHAPE USED WHEN A REQUEST HAS MORE             00006200
006300* THAN ONE FIELD.                                                 00006300
006400******************************************************            00006400
006500 FD  OPN-FILE; RECORD 40.                                         00006500
006600 01  OPN-REQUEST.                                                 00006600
006700     05  REQ-USER-ID                   PIC X(36).                 00006700
006750     05  FILLER                          PIC X(04) VALUE SPACES.  00006750
006800 WORKING-STORAGE SECTION.                                         00006800
006900 01  FILE-STATUS.                                                 00006900
007000     05  STATUS-1                       PIC X.                    00007000
007100     05  STATUS-2                       PIC X.                    00007100
007200 01  OPN-FILE-STATUS.                                             00007200
007300     05  OPN-STATUS-1                    PIC X.                   00007300
007400     05  OPN-STATUS-2                    PIC X.                   00007400
007500 77  WS-OPN-EOF                        PIC S9(4) COMP VALUE 0.    00007500
007600 77  WS-UNIQUE                         PIC S9(4) COMP VALUE 0.    00007600
007700 77  WS-ATTEMPTS                       PIC S9(4) COMP VALUE 0.    00007700
007800******************************************************            00007800
007900* CANDIDATE-NUMBER WORK AREA.  WS-CAND-RAW IS SEEDED              00007900
008000* FROM THE TIME OF DAY AND THE CURRENT ATTEMPT COUNT,             00008000
008100* THEN TRUNCATED TO ITS RIGHTMOST 10 DIGITS BY THE MOVE           00008100
008200* INTO WS-CAND-DIGITS - THERE IS NO RANDOM-NUMBER                 00008200
008300* INTRINSIC ON THIS COMPILER.                                     00008300
008400******************************************************            00008400
008500 01  WS-CAND-RAW                       PIC 9(13) COMP-3.          00008500
008600 01  WS-CAND-DIGITS                    PIC 9(10).                 00008600
008700******************************************************            00008700
008800* IDENTIFIER-GENERATOR AND TIMESTAMP WORK AREA - SAME             00008800
008900* TECHNIQUE USED BY SBPOST'S 9050-BUILD-TXN-ID.                   00008900
009000******************************************************            00009000
009100 77  WS-GEN-SEQ                        PIC S9(9) COMP VALUE 0.    00009100
009200 01  WS-GEN-SEQ-ED                     PIC 9(09).                 00009200
009300 01  WS-TODAY                          PIC 9(06).                 00009300
009400 01  WS-TODAY-PARTS REDEFINES WS-TODAY.                           00009400
009500     05  WS-TODAY-YY                    PIC 9(02).                00009500
009600     05  WS-TODAY-MM                    PIC 9(02).                00009600
009700     05  WS-TODAY-DD                    PIC 9(02).                00009700
009800 01  WS-NOW                            PIC 9(08).                 00009800
009900 01  WS-NOW-PARTS REDEFINES WS-NOW.                               00009900
010000     05  WS-NOW-HH                      PIC 9(02).                00010000
010100     05  WS-NOW-MN                      PIC 9(02).                00010100
010200     05  WS-NOW-SS                      PIC 9(02).                00010200
010300     05  WS-NOW-HS                      PIC 9(02).                00010300
010400 01  WS-CENTURY                        PIC 9(02).                 00010400
010500 01  WS-TIMESTAMP                      PIC X(26).                 00010500
010600 01  WS-TIMESTAMP-PARTS REDEFINES WS-TIMESTAMP.                   00010600
010700     05  WS-TS-CCYY                     PIC 9(04).                00010700
010800     05  FILLER                         PIC X(01) VALUE '-'.      00010800
010900     05  WS-TS-MM                       PIC 9(02).                00010900
011000     05  FILLER                         PIC X(01) VALUE '-'.      00011000
011100     05  WS-TS-DD                       PIC 9(02).                00011100
011200     05  FILLER                         PIC X(16) VALUE SPACES.   00011200
011300 PROCEDURE DIVISION.                                              00011300
011400 0000-MAINLINE.                                                   00011400
011500     PERFORM 9100-OPEN-FILES THRU 9100-EXIT.                      00011500
011600     MOVE 0 TO WS-OPN-EOF.                                        00011600
011700     READ OPN-FILE                                                00011700
011800         AT END MOVE 1 TO WS-OPN-EOF                              00011800
011900     END-READ.                                                    00011900
012000     PERFORM 1000-OPEN-ACCOUNT THRU 1000-EXIT                     00012000
012100         UNTIL WS-OPN-EOF = 1.                                    00012100
012200     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.                     00012200
012300     STOP RUN.                                                    00012300
012400******************************************************            00012400
012500* 1000-OPEN-ACCOUNT - BALANCE 0.00, STATUS ACTIVE, PER            00012500
012600* BX-0041.                                                        00012600
012700******************************************************            00012700
012800 1000-OPEN-ACCOUNT.                                               00012800
012900     PERFORM 9000-BUILD-TIMESTAMP THRU 9000-EXIT.                 00012900
013000     PERFORM 1100-GENERATE-ACCT-NUMBER THRU 1100-EXIT.            00013000
013100     PERFORM 9050-BUILD-ACCT-ID THRU 9050-EXIT.                   00013100
013200     MOVE REQ-USER-ID TO ACCT-USER-ID.                            00013200
013300     MOVE 0 TO ACCT-BALANCE.                                      00013300
013400     MOVE 'ACTIVE' TO ACCT-STATUS.                                00013400
013500     MOVE WS-TIMESTAMP TO ACCT-UPDATED-AT.                        00013500
013600     WRITE ACCT-RECORD                                            00013600
013700         INVALID KEY PERFORM 9900-ABEND THRU 9900-EXIT            00013700
013800     END-WRITE.                                                   00013800
013900     DISPLAY 'SBACTOPN - OPENED ' ACCT-NUMBER                     00013900
014000         ' FOR USER ' ACCT-USER-ID.                               00014000
014100     READ OPN-FILE                                                00014100
014200         AT END MOVE 1 TO WS-OPN-EOF                              00014200
014300     END-READ.                                                    00014300
014400 1000-EXIT.                                                       00014400
014500     EXIT.                                                        00014500
014600******************************************************            00014600
014700* 1100-GENERATE-ACCT-NUMBER - RETRIES UNTIL THE ALTER-            00014700
014800* NATE-KEY READ ON ACCT-NUMBER COMES BACK NOT FOUND.              00014800
014900* BX-0118/BX-0266.                                                00014900
015000******************************************************            00015000
015100 1100-GENERATE-ACCT-NUMBER.                                       00015100
015200     MOVE 0 TO WS-ATTEMPTS.                                       00015200
015300     MOVE 0 TO WS-UNIQUE.                                         00015300
015400     PERFORM 1110-TRY-CANDIDATE THRU 1110-EXIT                    00015400
015500         UNTIL WS-UNIQUE = 1 OR WS-ATTEMPTS > 1000.               00015500
015600     IF WS-ATTEMPTS > 1000                                        00015600
015700         PERFORM 9900-ABEND THRU 9900-EXIT                        00015700
015800     END-IF.                                                      00015800
015900 1100-EXIT.                                                       00015900
016000     EXIT.                                                        00016000
016100 1110-TRY-CANDIDATE.                                              00016100
016200     ADD 1 TO WS-ATTEMPTS.                                        00016200
016300     PERFORM 1120-BUILD-CANDIDATE THRU 1120-EXIT.                 00016300
016400     READ ACCT-FILE                                               00016400
016500         KEY IS ACCT-NUMBER                                       00016500
016600         INVALID KEY MOVE 1 TO WS-UNIQUE                          00016600
016700         NOT INVALID KEY MOVE 0 TO WS-UNIQUE                      00016700
016800     END-READ.                                                    00016800
016900 1110-EXIT.                                                       00016900
017000     EXIT.                                                        00017000
017100 1120-BUILD-CANDIDATE.                                            00017100
017200     ACCEPT WS-NOW FROM TIME.                                     00017200
017300     COMPUTE WS-CAND-RAW = WS-NOW * 10000 + WS-ATTEMPTS.          00017300
017400     MOVE WS-CAND-RAW TO WS-CAND-DIGITS.                          00017400
017500     MOVE SPACES TO ACCT-NUMBER.                                  00017500
017600     STRING 'SB' DELIMITED BY SIZE                                00017600
017700         WS-CAND-DIGITS DELIMITED BY SIZE                         00017700
017800         INTO ACCT-NUMBER.                                        00017800
017900 1120-EXIT.                                                       00017900
018000     EXIT.                                                        00018000
018100******************************************************            00018100
018200* 9000-BUILD-TIMESTAMP - SEE SBPOST FOR THE SAME                  00018200
018300* Y2K CENTURY-WINDOW LOGIC.  BX-0377.                             00018300
018400******************************************************            00018400
018500 9000-BUILD-TIMESTAMP.                                            00018500
018600     ACCEPT WS-TODAY FROM DATE.                                   00018600
018700     IF WS-TODAY-YY < 50                                          00018700
018800         MOVE 20 TO WS-CENTURY                                    00018800
018900     ELSE                                                         00018900
019000         MOVE 19 TO WS-CENTURY                                    00019000
019100     END-IF.                                                      00019100
019200     COMPUTE WS-TS-CCYY = WS-CENTURY * 100 + WS-TODAY-YY.         00019200
019300     MOVE WS-TODAY-MM TO WS-TS-MM.                                00019300
019400     MOVE WS-TODAY-DD TO WS-TS-DD.                                00019400
019500 9000-EXIT.                                                       00019500
019600     EXIT.                                                        00019600
019700******************************************************            00019700
019800* 9050-BUILD-ACCT-ID - MINTS THIS RUN'S UNIQUE KEY FOR            00019800
019900* THE NEW ACCOUNT-RECORD.  NOT A TRUE UUID - SEE THE              00019900
020000* NOTE IN SBPOST'S 9050-BUILD-TXN-ID.                             00020000
020100******************************************************            00020100
020200 9050-BUILD-ACCT-ID.                                              00020200
020300     ADD 1 TO WS-GEN-SEQ.                                         00020300
020400     MOVE WS-GEN-SEQ TO WS-GEN-SEQ-ED.                            00020400
020500     STRING 'ACT' WS-TS-CCYY WS-TS-MM WS-TS-DD '-' WS-GEN-SEQ-ED  00020500
020600         DELIMITED BY SIZE                                        00020600
020700         INTO ACCT-ID.                                            00020700
020800 9050-EXIT.                                                       00020800
020900     EXIT.                                                        00020900
021000 9100-OPEN-FILES.                                                 00021000
021100     OPEN I-O ACCT-FILE.                                          00021100
021200     OPEN INPUT OPN-FILE.                                         00021200
021300 9100-EXIT.                                                       00021300
021400     EXIT.                                                        00021400
021500 9200-CLOSE-FILES.                                                00021500
021600     CLOSE ACCT-FILE.                                             00021600
021700     CLOSE OPN-FILE.                                              00021700
021800 9200-EXIT.                                                       00021800
021900     EXIT.                                                        00021900
022000 9900-ABEND.                                                      00022000
022100     DISPLAY 'SBACTOPN - FATAL ERROR - STATUS1=' STATUS-1.        00022100
022200     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.                     00022200
022300     STOP RUN.                                                    00022300
022400 9900-EXIT.                                                       00022400
022500     EXIT.                                                        00022500

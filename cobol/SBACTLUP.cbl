000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    MIDSTATE SAVINGS AND TRUST - LEDGER SYSTEMS DIVISION         00000300
000400*                                                                 00000400
000500*    PROGRAM    :  SBACTLUP                                       00000500
000600*    DESCRIPTION:  ACCOUNT LOOKUP RUN.  READS ACTLKREQ (ONE ROW   00000600
000700*                  PER LOOKUP REQUEST - EITHER BY ACCOUNT ID OR   00000700
000800*                  BY THE OWNING USER ID, SINCE ONE CUSTOMER MAY  00000800
000900*                  HOLD MORE THAN ONE) AND DISPLAYS WHAT IT       00000900
001000*                  FINDS IN ACCTMSTR.  PURE READ - NOTHING IS     00001000
001100*                  EVER UPDATED BY THIS PROGRAM.                  00001100
001200*                                                                 00001200
001300*    CHANGE LOG -                                                 00001300
001400*    -------------------------------------------------------------00001400
001500*    DATE     BY   TICKET    DESCRIPTION                          00001500
001600*    -------- ---  --------  --------------------------------     00001600
001700*    05/02/88  RFS  BX-0047   ORIGINAL PROGRAM - LOOKUP BY ACCOUNT00001700
001800*                             ID ONLY.                            00001800
001900*    09/22/90  RFS  BX-0119   ADDED LOOKUP-BY-USER-ID MODE ('U') -00001900
002000*                             TELLER SCREEN NOW SHOWS ALL OF A    00002000
002100*                             CUSTOMER'S ACCOUNTS AT ONCE.        00002100
002200*    07/08/98  PLC  BX-0378   CENTURY WINDOW ADDED TO THE RUN-    00002200
002300*                             HEADER TIMESTAMP - Y2K.             00002300
002400*                                                                 00002400
002500***************************************************************** 00002500
002600 IDENTIFICATION DIVISION.                                         00002600
002700 PROGRAM-ID. SBACTLUP.                                            00002700
002800 AUTHOR. R F SHANLEY.                                             00002800
002900 INSTALLATION. MIDSTATE SAVINGS AND TRUST - DATA CENTER.          00002900
003000 DATE-WRITTEN. 05/02/88.                                          00003000
003100 DATE-COMPILED.                                                   00003100
003200 SECURITY. MIDSTATE INTERNAL USE ONLY.                            00003200
003300 ENVIRONMENT DIVISION.                                            00003300
003400 CONFIGURATION SECTION.                                           00003400
003500 SOURCE-COMPUTER. IBM-370.                                        00003500
003600 OBJECT-COMPUTER. IBM-370.                                        00003600
003700 SPECIAL-NAMES.                                                   00003700
003800     C01 IS TOP-OF-FORM.                                          00003800
003900 INPUT-OUTPUT SECTION.                                            00003900
004000 FILE-CONTROL.                                                    00004000
004100     SELECT ACCT-FILE ASSIGN TO ACCTMSTR                          00004100
004200         ORGANIZATION INDEXED                                     00004200
004300         ACCESS DYNAMIC                                           00004300
004400         RECORD KEY ACCT-ID                                       00004400
004500         ALTERNATE RECORD KEY ACCT-NUMBER                         00004500
004600         ALTERNATE RECORD KEY ACCT-USER-ID WITH DUPLICATES        00004600
004700         STATUS FILE-STATUS.                                      00004700
004800     SELECT LKP-FILE ASSIGN TO ACTLKREQ                           00004800
004900         ORGANIZATION SEQUENTIAL                                  00004900
005000         STATUS LKP-FILE-STATUS.                                  00005000
005100 DATA DIVISION.                                                   00005100
005200 FILE SECTION.                                                    00005200
005300 FD  ACCT-FILE; RECORD 156.                                       00005300
005400 COPY SBACCT.                                                     00005400
005500******************************************************            00005500
005600* ACTLKREQ IS A TWO-FIELD REQUEST FILE - NO COPYBOOK IS           00005600
005700* WARRANTED.  REQ-MODE = 'I' LOOKS UP BY ACCT-ID, 'U'             00005700
005800* LOOKS UP BY ACCT-USER-ID.                                       00005800
005900******************************************************            00005900
006000 FD  LKP-FILE; RECORD 40.                                         00006000
006100 01  LKP-REQUEST.                                                 00006100
006200     05  REQ-MODE                       PIC X(01).                00006200
006300     05  REQ-KEY                        PIC X(36).                00006300
006350     05  FILLER                          PIC X(03) VALUE SPACES.  00006350
006400 WORKING-STORAGE SECTION.                                         00006400
006500 01  FILE-STATUS.                                                 00006500
006600     05  STATUS-1                       PIC X.                    00006600
006700     05  STATUS-2                       PIC X.                    00006700
006800 01  LKP-FILE-STATUS.                                             00006800
006900     05  LKP-STATUS-1                    PIC X.                   00006900
007000     05  LKP-STATUS-2                    PIC X.                   00007000
007100 77  WS-LKP-EOF                        PIC S9(4) COMP VALUE 0.    00007100
007200 77  WS-USER-EOF                       PIC S9(4) COMP VALUE 0.    00007200
007300 01  WS-SEARCH-USER-ID                 PIC X(36).                 00007300
007400 77  WS-ACCT-FOUND                     PIC S9(4) COMP VALUE 0.    00007400
007500 77  REC-FOUND                         PIC S9(9) COMP-5 VALUE 1.  00007500
007600 77  REC-NOT-FOUND                     PIC S9(9) COMP-5 VALUE 2.  00007600
007700******************************************************            00007700
007800* RUN-HEADER TIMESTAMP - SAME Y2K CENTURY-WINDOW LOGIC            00007800
007900* AS SBPOST/SBACTOPN.  PRINTED ONCE AT START-UP ONLY.             00007900
008000******************************************************            00008000
008100 01  WS-TODAY                          PIC 9(06).                 00008100
008200 01  WS-TODAY-PARTS REDEFINES WS-TODAY.                           00008200
008300     05  WS-TODAY-YY                    PIC 9(02).                00008300
008400     05  WS-TODAY-MM                    PIC 9(02).                00008400
008500     05  WS-TODAY-DD                    PIC 9(02).                00008500
008600 01  WS-NOW                            PIC 9(08).                 00008600
008700 01  WS-NOW-PARTS REDEFINES WS-NOW.                               00008700
008800     05  WS-NOW-HH                      PIC 9(02).                00008800
008900     05  WS-NOW-MN                      PIC 9(02).                00008900
009000     05  WS-NOW-SS                      PIC 9(02).                00009000
009100     05  WS-NOW-HS                      PIC 9(02).                00009100
009200 01  WS-CENTURY                        PIC 9(02).                 00009200
009300 01  WS-TIMESTAMP                      PIC X(26).                 00009300
009400 01  WS-TIMESTAMP-PARTS REDEFINES WS-TIMESTAMP.                   00009400
009500     05  WS-TS-CCYY                     PIC 9(04).                00009500
009600     05  FILLER                         PIC X(01) VALUE '-'.      00009600
009700     05  WS-TS-MM                       PIC 9(02).                00009700
009800     05  FILLER                         PIC X(01) VALUE '-'.      00009800
009900     05  WS-TS-DD                       PIC 9(02).                00009900
010000     05  FILLER                         PIC X(16) VALUE SPACES.   00010000
010100 PROCEDURE DIVISION.                                              00010100
010200 0000-MAINLINE.                                                   00010200
010300     PERFORM 9000-BUILD-TIMESTAMP THRU 9000-EXIT.                 00010300
010400     DISPLAY 'SBACTLUP - RUN START ' WS-TIMESTAMP.                00010400
010500     PERFORM 9100-OPEN-FILES THRU 9100-EXIT.                      00010500
010600     MOVE 0 TO WS-LKP-EOF.                                        00010600
010700     READ LKP-FILE                                                00010700
010800         AT END MOVE 1 TO WS-LKP-EOF                              00010800
010900     END-READ.                                                    00010900
011000     PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT                  00011000
011100         UNTIL WS-LKP-EOF = 1.                                    00011100
011200     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.                     00011200
011300     STOP RUN.                                                    00011300
011400 1000-PROCESS-REQUEST.                                            00011400
011500     EVALUATE REQ-MODE                                            00011500
011600         WHEN 'I'                                                 00011600
011700             PERFORM 2000-LOOKUP-BY-ID THRU 2000-EXIT             00011700
011800         WHEN 'U'                                                 00011800
011900             PERFORM 3000-LOOKUP-BY-USER THRU 3000-EXIT           00011900
012000         WHEN OTHER                                               00012000
012100             DISPLAY 'SBACTLUP - INVALID REQ-MODE ' REQ-MODE      00012100
012200     END-EVALUATE.                                                00012200
012300     READ LKP-FILE                                                00012300
012400         AT END MOVE 1 TO WS-LKP-EOF                              00012400
012500     END-READ.                                                    00012500
012600 1000-EXIT.                                                       00012600
012700     EXIT.                                                        00012700
012800******************************************************            00012800
012900* 2000-LOOKUP-BY-ID - KEYED READ ON THE PRIMARY KEY.              00012900
013000* BX-0047.                                                        00013000
013100******************************************************            00013100
013200 2000-LOOKUP-BY-ID.                                               00013200
013300     MOVE REQ-KEY TO ACCT-ID.                                     00013300
013400     READ ACCT-FILE                                               00013400
013500         KEY IS ACCT-ID                                           00013500
013600         INVALID KEY MOVE REC-NOT-FOUND TO WS-ACCT-FOUND          00013600
013700         NOT INVALID KEY MOVE REC-FOUND TO WS-ACCT-FOUND          00013700
013800     END-READ.                                                    00013800
013900     IF WS-ACCT-FOUND = REC-FOUND                                 00013900
014000         PERFORM 8000-DISPLAY-ACCOUNT THRU 8000-EXIT              00014000
014100     ELSE                                                         00014100
014200         DISPLAY 'SBACTLUP - ACCOUNT NOT FOUND - ID ' REQ-KEY     00014200
014300     END-IF.                                                      00014300
014400 2000-EXIT.                                                       00014400
014500     EXIT.                                                        00014500
014600******************************************************            00014600
014700* 3000-LOOKUP-BY-USER - SCANS THE ACCT-USER-ID ALTERNATE          00014700
014800* KEY, WHICH ALLOWS DUPLICATES SINCE ONE CUSTOMER MAY             00014800
014900* HOLD SEVERAL ACCOUNTS.  BX-0119.                                00014900
015000******************************************************            00015000
015100 3000-LOOKUP-BY-USER.                                             00015100
015200     MOVE REQ-KEY TO WS-SEARCH-USER-ID.                           00015200
015300     MOVE REQ-KEY TO ACCT-USER-ID.                                00015300
015400     START ACCT-FILE KEY IS EQUAL ACCT-USER-ID                    00015400
015500         INVALID KEY MOVE REC-NOT-FOUND TO WS-ACCT-FOUND          00015500
015600         NOT INVALID KEY MOVE REC-FOUND TO WS-ACCT-FOUND          00015600
015700     END-START.                                                   00015700
015800     IF WS-ACCT-FOUND = REC-NOT-FOUND                             00015800
015900         DISPLAY 'SBACTLUP - NO ACCOUNTS FOUND - USER '           00015900
016000             WS-SEARCH-USER-ID                                    00016000
016100     ELSE                                                         00016100
016200         MOVE 0 TO WS-USER-EOF                                    00016200
016300         PERFORM 3100-NEXT-FOR-USER THRU 3100-EXIT                00016300
016400             UNTIL WS-USER-EOF = 1                                00016400
016500     END-IF.                                                      00016500
016600 3000-EXIT.                                                       00016600
016700     EXIT.                                                        00016700
016800 3100-NEXT-FOR-USER.                                              00016800
016900     READ ACCT-FILE NEXT RECORD                                   00016900
017000         AT END MOVE 1 TO WS-USER-EOF                             00017000
017100     END-READ.                                                    00017100
017200     IF WS-USER-EOF = 0                                           00017200
017300         IF ACCT-USER-ID NOT = WS-SEARCH-USER-ID                  00017300
017400             MOVE 1 TO WS-USER-EOF                                00017400
017500         ELSE                                                     00017500
017600             PERFORM 8000-DISPLAY-ACCOUNT THRU 8000-EXIT          00017600
017700         END-IF                                                   00017700
017800     END-IF.                                                      00017800
017900 3100-EXIT.                                                       00017900
018000     EXIT.                                                        00018000
018100 8000-DISPLAY-ACCOUNT.                                            00018100
018200     DISPLAY 'SBACTLUP - FOUND ' ACCT-NUMBER                      00018200
018300         ' USER ' ACCT-USER-ID                                    00018300
018400         ' STATUS ' ACCT-STATUS                                   00018400
018500         ' BALANCE ' ACCT-BALANCE.                                00018500
018600 8000-EXIT.                                                       00018600
018700     EXIT.                                                        00018700
018800 9000-BUILD-TIMESTAMP.                                            00018800
018900     ACCEPT WS-TODAY FROM DATE.                                   00018900
019000     ACCEPT WS-NOW FROM TIME.                                     00019000
019100     IF WS-TODAY-YY < 50                                          00019100
019200         MOVE 20 TO WS-CENTURY                                    00019200
019300     ELSE                                                         00019300
019400         MOVE 19 TO WS-CENTURY                                    00019400
019500     END-IF.                                                      00019500
019600     COMPUTE WS-TS-CCYY = WS-CENTURY * 100 + WS-TODAY-YY.         00019600
019700     MOVE WS-TODAY-MM TO WS-TS-MM.                                00019700
019800     MOVE WS-TODAY-DD TO WS-TS-DD.                                00019800
019900 9000-EXIT.                                                       00019900
020000     EXIT.                                                        00020000
020100 9100-OPEN-FILES.                                                 00020100
020200     OPEN INPUT ACCT-FILE.                                        00020200
020300     OPEN INPUT LKP-FILE.                                         00020300
020400 9100-EXIT.                                                       00020400
020500     EXIT.                                                        00020500
020600 9200-CLOSE-FILES.                                                00020600
020700     CLOSE ACCT-FILE.                                             00020700
020800     CLOSE LKP-FILE.                                              00020800
020900 9200-EXIT.                                                       00020900
021000     EXIT.                                                        00021000

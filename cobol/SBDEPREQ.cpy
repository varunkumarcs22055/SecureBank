000100******************************************************************00000100
000200*                                                                  00000200
000300*    COPYBOOK   :  SBDEPREQ                                        00000300
000400*    DESCRIPTION:  DEPOSIT REQUEST RECORD LAYOUT (FILE = DEPREQ)   00000400
000500*                  ONE ROW PER DEPOSIT TO BE POSTED.  SEQUENTIAL, 00000500
000600*                  NO KEY - PROCESSED IN FILE ORDER BY SBPOST     00000600
000700*                  SECTION 1000-DEPOSIT-RUN.                      00000700
000800*                                                                  00000800
000900*    CHANGE LOG -                                                 00000900
001000*    -------------------------------------------------------------00001000
001100*    DATE     BY   TICKET    DESCRIPTION                          00001100
001200*    -------- ---  --------  --------------------------------     00001200
001300*    04/11/88  RFS  BX-0041   ORIGINAL COPYBOOK.                  00001300
001400*                                                                  00001400
001500******************************************************************00001500
001600 01  DEP-REQUEST.                                                 00001600
001700     05  REQ-ACCT-ID                    PIC X(36).                00001700
001800     05  REQ-AMOUNT                     PIC S9(13)V99 COMP-3.     00001800
001900     05  REQ-AMOUNT-EDIT REDEFINES REQ-AMOUNT.                    00001900
002000         10  FILLER                      PIC X(06).                00002000
002100         10  REQ-AMOUNT-LOW-ORDER        PIC X(02).                00002100
002200     05  REQ-DESCRIPTION                PIC X(500).               00002200
002300     05  FILLER                          PIC X(06) VALUE SPACES.  00002300

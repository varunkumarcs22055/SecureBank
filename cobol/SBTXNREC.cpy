000100******************************************************************00000100
000200*                                                                  00000200
000300*    COPYBOOK   :  SBTXNREC                                        00000300
000400*    DESCRIPTION:  TRANSACTION LOG RECORD LAYOUT (FILE = TXNLOG)   00000400
000500*                  ONE ROW PER POSTED DEBIT OR CREDIT.  TXNLOG IS  00000500
000600*                  SEQUENTIAL AND APPEND-ONLY - THERE IS NO       00000600
000700*                  RECORD KEY.  A TRANSFER WRITES TWO ROWS (A     00000700
000800*                  DEBIT LEG AND A CREDIT LEG); A DEPOSIT OR      00000800
000900*                  WITHDRAWAL WRITES ONE.                         00000900
001000*                                                                  00001000
001100*    CHANGE LOG -                                                 00001100
001200*    -------------------------------------------------------------00001200
001300*    DATE     BY   TICKET    DESCRIPTION                          00001300
001400*    -------- ---  --------  --------------------------------     00001400
001500*    04/11/88  RFS  BX-0041   ORIGINAL COPYBOOK.                  00001500
001600*    06/19/91  RFS  BX-0157   ADDED TXN-TARGET-ACCT-ID FOR THE    00001600
001700*                             NEW TRANSFER-BETWEEN-ACCOUNTS       00001700
001800*                             FUNCTION (SBPOST TRANSFER-RUN).     00001800
001900*    02/14/93  DWT  BX-0266   WIDENED TXN-DESCRIPTION FROM 80 TO  00001900
002000*                             500 BYTES - BRANCH WANTED FREE-TEXT 00002000
002100*                             MEMOS ON WIRE TRANSFERS.            00002100
002200*    07/08/98  PLC  BX-0377   CENTURY WINDOW ADDED TO THE DATE-   00002200
002300*                             TIME REDEFINITION BELOW - Y2K.      00002300
002400*                                                                  00002400
002500******************************************************************00002500
002600 01  TXN-RECORD.                                                  00002600
002700     05  TXN-ID                         PIC X(36).                00002700
002800*        TRANSACTION IDENTIFIER - TEXT FORM OF THE ORIGINATING    00002800
002900*        SYSTEM'S UUID.                                           00002900
003000     05  TXN-ACCT-ID                    PIC X(36).                00003000
003100*        ACCOUNT THIS ROW POSTS AGAINST.                         00003100
003200     05  TXN-TARGET-ACCT-ID             PIC X(36).                00003200
003300*        TRANSFER ONLY - THE OTHER LEG'S ACCOUNT ID.  SPACES FOR  00003300
003400*        DEPOSIT AND WITHDRAWAL ROWS.                            00003400
003500     05  TXN-TYPE                       PIC X(20).                00003500
003600         88  TXN-TYPE-DEPOSIT            VALUE 'DEPOSIT'.         00003600
003700         88  TXN-TYPE-WITHDRAWAL         VALUE 'WITHDRAWAL'.      00003700
003800         88  TXN-TYPE-TRANSFER           VALUE 'TRANSFER'.        00003800
003900     05  TXN-AMOUNT                     PIC S9(13)V99 COMP-3.     00003900
004000*        AMOUNT MOVED - ALWAYS POSITIVE, 2 DECIMALS, PACKED.      00004000
004100     05  TXN-AMOUNT-EDIT REDEFINES TXN-AMOUNT.                    00004100
004200         10  FILLER                      PIC X(06).                00004200
004300         10  TXN-AMOUNT-LOW-ORDER        PIC X(02).                00004300
004400     05  TXN-BALANCE-AFTER              PIC S9(13)V99 COMP-3.     00004400
004500*        THE ACCT-BALANCE OF TXN-ACCT-ID IMMEDIATELY AFTER THIS   00004500
004600*        ROW WAS POSTED.                                         00004600
004700     05  TXN-DESCRIPTION                PIC X(500).               00004700
004800*        FREE-TEXT MEMO.  DEFAULTED BY THE POSTING PROGRAM WHEN   00004800
004900*        THE REQUEST RECORD CARRIES NO DESCRIPTION - SEE SBPOST.  00004900
005000     05  TXN-CREATED-AT                 PIC X(26).                00005000
005100*        POSTING TIMESTAMP, ISO-8601 TEXT.                        00005100
005200     05  TXN-CREATED-AT-PARTS REDEFINES TXN-CREATED-AT.           00005200
005300         10  TXN-CRE-CCYY                PIC 9(04).                00005300
005400         10  FILLER                      PIC X(01).                00005400
005500         10  TXN-CRE-MM                  PIC 9(02).                00005500
005600         10  FILLER                      PIC X(01).                00005600
005700         10  TXN-CRE-DD                  PIC 9(02).                00005700
005800         10  FILLER                      PIC X(16).                00005800
005900     05  FILLER                          PIC X(08) VALUE SPACES.  00005900
006000*        RESERVED FOR FUTURE LOG EXPANSION.                       00006000

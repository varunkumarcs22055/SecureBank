000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    MIDSTATE SAVINGS AND TRUST - LEDGER SYSTEMS DIVISION         00000300
000400*                                                                 00000400
000500*    PROGRAM    :  SBAUDAPP                                       00000500
000600*    DESCRIPTION:  AUDIT EVENT APPEND RUN.  READS AUDAPPRQ (ONE   00000600
000700*                  ROW PER EVENT TO BE JOURNALED) AND APPENDS IT  00000700
000800*                  TO AUDLOG.  NO EDITING BEYOND THE REQUIRED-    00000800
000900*                  FIELD CHECK IN 1100-EDIT-EVENT - EVERY EVENT   00000900
001000*                  THAT PASSES IT IS ACCEPTED.                    00001000
001100*                                                                 00001100
001200*    CHANGE LOG -                                                 00001200
001300*    -------------------------------------------------------------00001300
001400*    DATE     BY   TICKET    DESCRIPTION                          00001400
001500*    -------- ---  --------  --------------------------------     00001500
001600*    06/19/91  RFS  BX-0157   ORIGINAL PROGRAM - EVENT JOURNAL    00001600
001700*                             FOR THE FREEZE/UNFREEZE FUNCTION.   00001700
001800*    02/14/93  DWT  BX-0266   OPENED THE JOURNAL UP TO ANY EVENT  00001800
001900*                             TYPE, NOT JUST FREEZE/UNFREEZE.     00001900
002000*    07/08/98  PLC  BX-0384   CENTURY WINDOW ADDED TO THE CREATED 00002000
002100*                             TIMESTAMP - Y2K.                    00002100
002200*                                                                 00002200
002300***************************************************************** 00002300
002400 IDENTIFICATION DIVISION.                                         00002400
002500 PROGRAM-ID. SBAUDAPP.                                            00002500
002600 AUTHOR. R F SHANLEY.                                             00002600
002700 INSTALLATION. MIDSTATE SAVINGS AND TRUST - DATA CENTER.          00002700
002800 DATE-WRITTEN. 06/19/91.                                          00002800
002900 DATE-COMPILED.                                                   00002900
003000 SECURITY. MIDSTATE INTERNAL USE ONLY.                            00003000
003100 ENVIRONMENT DIVISION.                                            00003100
003200 CONFIGURATION SECTION.                                           00003200
003300 SOURCE-COMPUTER. IBM-370.                                        00003300
003400 OBJECT-COMPUTER. IBM-370.                                        00003400
003500 SPECIAL-NAMES.                                                   00003500
003600     C01 IS TOP-OF-FORM.                                          00003600
003700 INPUT-OUTPUT SECTION.                                            00003700
003800 FILE-CONTROL.                                                    00003800
003900     SELECT AUD-FILE ASSIGN TO AUDLOG                             00003900
004000         ORGANIZATION SEQUENTIAL                                  00004000
004100         STATUS AUD-FILE-STATUS.                                  00004100
004200     SELECT APP-FILE ASSIGN TO AUDAPPRQ                           00004200
004300         ORGANIZATION SEQUENTIAL                                  00004300
004400         STATUS APP-FILE-STATUS.                                  00004400
004500 DATA DIVISION.                                                   00004500
004600 FILE SECTION.                                                    00004600
004700 FD  AUD-FILE; RECORD 1192.                                       00004700
004800 COPY SBAUDREC.                                                   00004800
004900******************************************************            00004900
005000* AUDAPPRQ CARRIES THE FOUR FIELDS THE CALLER SUPPLIES            00005000
005100* FOR A NEW JOURNAL ENTRY - NO COPYBOOK IS WARRANTED.             00005100
005200******************************************************            00005200
005300 FD  APP-FILE; RECORD 1126.                                       00005300
005400 01  APP-REQUEST.                                                 00005400
005500     05  REQ-EVENT-TYPE                 PIC X(50).                00005500
005600     05  REQ-ACCT-ID                    PIC X(36).                00005600
005700     05  REQ-USER-ID                    PIC X(36).                00005700
005800     05  REQ-MESSAGE                    PIC X(1000).              00005800
005850     05  FILLER                          PIC X(04) VALUE SPACES.  00005850
005900 WORKING-STORAGE SECTION.                                         00005900
006000 01  AUD-FILE-STATUS.                                             00006000
006100     05  AUD-STATUS-1                    PIC X.                   00006100
006200     05  AUD-STATUS-2                    PIC X.                   00006200
006300 01  APP-FILE-STATUS.                                             00006300
006400     05  APP-STATUS-1                    PIC X.                   00006400
006500     05  APP-STATUS-2                    PIC X.                   00006500
006600 77  WS-APP-EOF                        PIC S9(4) COMP VALUE 0.    00006600
006700 77  WS-EDIT-OK                        PIC S9(4) COMP VALUE 0.    00006700
006800******************************************************            00006800
006900* IDENTIFIER-GENERATOR AND TIMESTAMP WORK AREA - SAME             00006900
007000* TECHNIQUE USED BY SBPOST'S 9050-BUILD-TXN-ID.                   00007000
007100******************************************************            00007100
007200 77  WS-GEN-SEQ                        PIC S9(9) COMP VALUE 0.    00007200
007300 01  WS-GEN-SEQ-ED                     PIC 9(09).                 00007300
007400 01  WS-TODAY                          PIC 9(06).                 00007400
007500 01  WS-TODAY-PARTS REDEFINES WS-TODAY.                           00007500
007600     05  WS-TODAY-YY                    PIC 9(02).                00007600
007700     05  WS-TODAY-MM                    PIC 9(02).                00007700
007800     05  WS-TODAY-DD                    PIC 9(02).                00007800
007900 01  WS-NOW                            PIC 9(08).                 00007900
008000 01  WS-NOW-PARTS REDEFINES WS-NOW.                               00008000
008100     05  WS-NOW-HH                      PIC 9(02).                00008100
008200     05  WS-NOW-MN                      PIC 9(02).                00008200
008300     05  WS-NOW-SS                      PIC 9(02).                00008300
008400     05  WS-NOW-HS                      PIC 9(02).                00008400
008500 01  WS-CENTURY                        PIC 9(02).                 00008500
008600 01  WS-TIMESTAMP                      PIC X(26).                 00008600
008700 01  WS-TIMESTAMP-PARTS REDEFINES WS-TIMESTAMP.                   00008700
008800     05  WS-TS-CCYY                     PIC 9(04).                00008800
008900     05  FILLER                         PIC X(01) VALUE '-'.      00008900
009000     05  WS-TS-MM                       PIC 9(02).                00009000
009100     05  FILLER                         PIC X(01) VALUE '-'.      00009100
009200     05  WS-TS-DD                       PIC 9(02).                00009200
009300     05  FILLER                         PIC X(16) VALUE SPACES.   00009300
009400 PROCEDURE DIVISION.                                              00009400
009500 0000-MAINLINE.                                                   00009500
009600     PERFORM 9100-OPEN-FILES THRU 9100-EXIT.                      00009600
009700     MOVE 0 TO WS-APP-EOF.                                        00009700
009800     READ APP-FILE                                                00009800
009900         AT END MOVE 1 TO WS-APP-EOF                              00009900
010000     END-READ.                                                    00010000
010100     PERFORM 1000-APPEND-EVENT THRU 1000-EXIT                     00010100
010200         UNTIL WS-APP-EOF = 1.                                    00010200
010300     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.                     00010300
010400     STOP RUN.                                                    00010400
010500 1000-APPEND-EVENT.                                               00010500
010600     PERFORM 1100-EDIT-EVENT THRU 1100-EXIT.                      00010600
010700     IF WS-EDIT-OK = 1                                            00010700
010800         PERFORM 1200-WRITE-EVENT THRU 1200-EXIT                  00010800
010900     ELSE                                                         00010900
011000         DISPLAY 'SBAUDAPP - REJECTED - EVENT TYPE REQUIRED'      00011000
011100     END-IF.                                                      00011100
011200     READ APP-FILE                                                00011200
011300         AT END MOVE 1 TO WS-APP-EOF                              00011300
011400     END-READ.                                                    00011400
011500 1000-EXIT.                                                       00011500
011600     EXIT.                                                        00011600
011700******************************************************            00011700
011800* 1100-EDIT-EVENT - THE ONLY EDIT THIS RUN PERFORMS IS A          00011800
011900* REQUIRED-FIELD CHECK ON THE EVENT TYPE.  BX-0266.               00011900
012000******************************************************            00012000
012100 1100-EDIT-EVENT.                                                 00012100
012200     MOVE 1 TO WS-EDIT-OK.                                        00012200
012300     IF REQ-EVENT-TYPE = SPACES                                   00012300
012400         MOVE 0 TO WS-EDIT-OK                                     00012400
012500     END-IF.                                                      00012500
012600 1100-EXIT.                                                       00012600
012700     EXIT.                                                        00012700
012800******************************************************            00012800
012900* 1200-WRITE-EVENT - UNCONDITIONAL APPEND.  BX-0157.              00012900
013000******************************************************            00013000
013100 1200-WRITE-EVENT.                                                00013100
013200     PERFORM 9000-BUILD-TIMESTAMP THRU 9000-EXIT.                 00013200
013300     PERFORM 9050-BUILD-AUD-ID THRU 9050-EXIT.                    00013300
013400     MOVE REQ-EVENT-TYPE TO AUD-EVENT-TYPE.                       00013400
013500     MOVE REQ-ACCT-ID TO AUD-ACCT-ID.                             00013500
013600     MOVE REQ-USER-ID TO AUD-USER-ID.                             00013600
013700     MOVE REQ-MESSAGE TO AUD-MESSAGE.                             00013700
013800     MOVE WS-TIMESTAMP TO AUD-CREATED-AT.                         00013800
013900     WRITE AUD-RECORD.                                            00013900
014000     DISPLAY 'SBAUDAPP - LOGGED ' AUD-ID ' TYPE '                 00014000
014100         AUD-EVENT-TYPE.                                          00014100
014200 1200-EXIT.                                                       00014200
014300     EXIT.                                                        00014300
014400 9000-BUILD-TIMESTAMP.                                            00014400
014500     ACCEPT WS-TODAY FROM DATE.                                   00014500
014600     ACCEPT WS-NOW FROM TIME.                                     00014600
014700     IF WS-TODAY-YY < 50                                          00014700
014800         MOVE 20 TO WS-CENTURY                                    00014800
014900     ELSE                                                         00014900
015000         MOVE 19 TO WS-CENTURY                                    00015000
015100     END-IF.                                                      00015100
015200     COMPUTE WS-TS-CCYY = WS-CENTURY * 100 + WS-TODAY-YY.         00015200
015300     MOVE WS-TODAY-MM TO WS-TS-MM.                                00015300
015400     MOVE WS-TODAY-DD TO WS-TS-DD.                                00015400
015500 9000-EXIT.                                                       00015500
015600     EXIT.                                                        00015600
015700******************************************************            00015700
015800* 9050-BUILD-AUD-ID - MINTS THIS RUN'S UNIQUE KEY FOR             00015800
015900* THE NEW JOURNAL ENTRY.  NOT A TRUE UUID - SEE THE NOTE          00015900
016000* IN SBPOST'S 9050-BUILD-TXN-ID.                                  00016000
016100******************************************************            00016100
016200 9050-BUILD-AUD-ID.                                               00016200
016300     ADD 1 TO WS-GEN-SEQ.                                         00016300
016400     MOVE WS-GEN-SEQ TO WS-GEN-SEQ-ED.                            00016400
016500     STRING 'AUD' WS-TS-CCYY WS-TS-MM WS-TS-DD '-' WS-GEN-SEQ-ED  00016500
016600         DELIMITED BY SIZE                                        00016600
016700         INTO AUD-ID.                                             00016700
016800 9050-EXIT.                                                       00016800
016900     EXIT.                                                        00016900
017000 9100-OPEN-FILES.                                                 00017000
017100     OPEN EXTEND AUD-FILE.                                        00017100
017200     OPEN INPUT APP-FILE.                                         00017200
017300 9100-EXIT.                                                       00017300
017400     EXIT.                                                        00017400
017500 9200-CLOSE-FILES.                                                00017500
017600     CLOSE AUD-FILE.                                              00017600
017700     CLOSE APP-FILE.                                              00017700
017800 9200-EXIT.                                                       00017800
017900     EXIT.                                                        00017900

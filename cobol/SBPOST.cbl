000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    MIDSTATE SAVINGS AND TRUST - LEDGER SYSTEMS DIVISION         00000300
000400*                                                                 00000400
000500*    PROGRAM    :  SBPOST                                         00000500
000600*    DESCRIPTION:  DAILY POSTING RUN - READS THE THREE REQUEST    00000600
000700*                  FILES (DEPREQ, WDRREQ, XFRREQ) BUILT BY THE ON-00000700
000800*                  LINE FRONT END AND POSTS EACH ACCEPTED REQUEST 00000800
000900*                  AGAINST ACCTMSTR, APPENDING ONE OR TWO ROWS TO 00000900
001000*                  TXNLOG FOR EVERY REQUEST POSTED.  PRINTS A     00001000
001100*                  CONTROL-BREAK SUMMARY (POSTRPT) BY REQUEST     00001100
001200*                  TYPE.                                          00001200
001300*                                                                 00001300
001400*    CHANGE LOG -                                                 00001400
001500*    -------------------------------------------------------------00001500
001600*    DATE     BY   TICKET    DESCRIPTION                          00001600
001700*    -------- ---  --------  --------------------------------     00001700
001800*    04/11/88  RFS  BX-0041   ORIGINAL PROGRAM - DEPOSIT RUN ONLY.00001800
001900*    09/22/90  RFS  BX-0118   ADDED WITHDRAWAL RUN AND THE        00001900
002000*                             INSUFFICIENT-FUNDS EDIT.            00002000
002100*    06/19/91  RFS  BX-0157   ADDED TRANSFER RUN.  TRANSFER NOW   00002100
002200*                             POSTS BOTH LEGS OR NEITHER - SEE    00002200
002300*                             3000-TRANSFER-RUN.                  00002300
002400*    02/14/93  DWT  BX-0266   FROZEN-ACCOUNT EDIT ADDED TO ALL    00002400
002500*                             THREE RUNS PER COMPLIANCE REQUEST.  00002500
002600*    11/03/95  DWT  BX-0301   ADDED POSTRPT CONTROL-BREAK SUMMARY.00002600
002700*                             BRANCH OPERATIONS WANTED A DAILY    00002700
002800*                             ACCEPT/REJECT COUNT BY REQUEST TYPE.00002800
002900*    07/08/98  PLC  BX-0377   CENTURY WINDOW ADDED TO 9000-BUILD- 00002900
003000*                             TIMESTAMP - Y2K.                    00003000
003100*    01/05/99  PLC  BX-0389   Y2K - CONFIRMED TIMESTAMPS CARRY A  00003100
003200*                             FULL 4-DIGIT YEAR.                  00003200
003300*                                                                 00003300
003400***************************************************************** 00003400
003500 IDENTIFICATION DIVISION.                                         00003500
003600 PROGRAM-ID. SBPOST.                                              00003600
003700 AUTHOR. R F SHANLEY.                                             00003700
003800 INSTALLATION. MIDSTATE SAVINGS AND TRUST - DATA CENTER.          00003800
003900 DATE-WRITTEN. 04/11/88.                                          00003900
004000 DATE-COMPILED.                                                   00004000
004100 SECURITY. MIDSTATE INTERNAL USE ONLY.                            00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER. IBM-370.                                        00004400
004500 OBJECT-COMPUTER. IBM-370.                                        00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     C01 IS TOP-OF-FORM.                                          00004700
004800 INPUT-OUTPUT SECTION.                                            00004800
004900 FILE-CONTROL.                                                    00004900
005000     SELECT ACCT-FILE ASSIGN TO ACCTMSTR                          00005000
005100         ORGANIZATION INDEXED                                     00005100
005200         ACCESS DYNAMIC                                           00005200
005300         RECORD KEY ACCT-ID                                       00005300
005400         ALTERNATE RECORD KEY ACCT-NUMBER                         00005400
005500         ALTERNATE RECORD KEY ACCT-USER-ID WITH DUPLICATES        00005500
005600         STATUS FILE-STATUS.                                      00005600
005700     SELECT DEP-FILE ASSIGN TO DEPREQ                             00005700
005800         ORGANIZATION SEQUENTIAL                                  00005800
005900         STATUS DEP-FILE-STATUS.                                  00005900
006000     SELECT WDR-FILE ASSIGN TO WDRREQ                             00006000
006100         ORGANIZATION SEQUENTIAL                                  00006100
006200         STATUS WDR-FILE-STATUS.                                  00006200
006300     SELECT XFR-FILE ASSIGN TO XFRREQ                             00006300
006400         ORGANIZATION SEQUENTIAL                                  00006400
006500         STATUS XFR-FILE-STATUS.                                  00006500
006600     SELECT TXN-FILE ASSIGN TO TXNLOG                             00006600
006700         ORGANIZATION SEQUENTIAL                                  00006700
006800         STATUS TXN-FILE-STATUS.                                  00006800
006900     SELECT RPT-FILE ASSIGN TO POSTRPT                            00006900
007000         ORGANIZATION SEQUENTIAL                                  00007000
007100         STATUS RPT-FILE-STATUS.                                  00007100
007200 DATA DIVISION.                                                   00007200
007300 FILE SECTION.                                                    00007300
007400 FD  ACCT-FILE; RECORD 156.                                       00007400
007500 COPY SBACCT.                                                     00007500
007600 FD  DEP-FILE; RECORD 550.                                        00007600
007800 COPY SBDEPREQ.                                                   00007800
007900 FD  WDR-FILE; RECORD 550.                                        00007900
008100 COPY SBWDRREQ.                                                   00008100
008200 FD  XFR-FILE; RECORD 586.                                        00008200
008400 COPY SBXFRREQ.                                                   00008400
008500 FD  TXN-FILE; RECORD 678.                                        00008500
008600 COPY SBTXNREC.                                                   00008600
008700 FD  RPT-FILE; RECORD 132.                                        00008700
008800 01  RPT-LINE                      PIC X(132).                    00008800
008900 WORKING-STORAGE SECTION.                                         00008900
009000******************************************************            00009000
009100* FILE STATUS AREAS                                               00009100
009200******************************************************            00009200
009300 01  FILE-STATUS.                                                 00009300
009400     05  STATUS-1                   PIC X.                        00009400
009500     05  STATUS-2                   PIC X.                        00009500
009600 01  DEP-FILE-STATUS.                                             00009600
009700     05  DEP-STATUS-1                PIC X.                       00009700
009800     05  DEP-STATUS-2                PIC X.                       00009800
009900 01  WDR-FILE-STATUS.                                             00009900
010000     05  WDR-STATUS-1                PIC X.                       00010000
010100     05  WDR-STATUS-2                PIC X.                       00010100
010200 01  XFR-FILE-STATUS.                                             00010200
010300     05  XFR-STATUS-1                PIC X.                       00010300
010400     05  XFR-STATUS-2                PIC X.                       00010400
010500 01  TXN-FILE-STATUS.                                             00010500
010600     05  TXN-STATUS-1                PIC X.                       00010600
010700     05  TXN-STATUS-2                PIC X.                       00010700
010800 01  RPT-FILE-STATUS.                                             00010800
010900     05  RPT-STATUS-1                PIC X.                       00010900
011000     05  RPT-STATUS-2                PIC X.                       00011000
011100******************************************************            00011100
011200* RUN SWITCHES AND COUNTERS - ALL BINARY                          00011200
011300******************************************************            00011300
011400 01  WS-DEP-EOF                    PIC S9(4) COMP VALUE 0.        00011400
011500 01  WS-WDR-EOF                    PIC S9(4) COMP VALUE 0.        00011500
011600 01  WS-XFR-EOF                    PIC S9(4) COMP VALUE 0.        00011600
011700 01  WS-REJECTED                   PIC S9(4) COMP VALUE 0.        00011700
011800 01  WS-DEP-ACC-CNT                PIC S9(7) COMP VALUE 0.        00011800
011900 01  WS-DEP-REJ-CNT                PIC S9(7) COMP VALUE 0.        00011900
012000 01  WS-WDR-ACC-CNT                PIC S9(7) COMP VALUE 0.        00012000
012100 01  WS-WDR-REJ-CNT                PIC S9(7) COMP VALUE 0.        00012100
012200 01  WS-XFR-ACC-CNT                PIC S9(7) COMP VALUE 0.        00012200
012300 01  WS-XFR-REJ-CNT                PIC S9(7) COMP VALUE 0.        00012300
012400 01  WS-DEP-TOTAL                  PIC S9(13)V99 COMP-3 VALUE 0.  00012400
012500 01  WS-WDR-TOTAL                  PIC S9(13)V99 COMP-3 VALUE 0.  00012500
012600 01  WS-XFR-TOTAL                  PIC S9(13)V99 COMP-3 VALUE 0.  00012600
012700 01  WS-LINES-ON-PAGE              PIC S9(4) COMP VALUE 0.        00012700
012800 01  WS-PAGE-NUMBER                PIC S9(4) COMP VALUE 0.        00012800
012900******************************************************            00012900
013000* TIMESTAMP WORK AREA - SEE 9000-BUILD-TIMESTAMP                  00013000
013100******************************************************            00013100
013200 01  WS-TODAY                      PIC 9(06).                     00013200
013300 01  WS-TODAY-PARTS REDEFINES WS-TODAY.                           00013300
013400     05  WS-TODAY-YY                PIC 9(02).                    00013400
013500     05  WS-TODAY-MM                PIC 9(02).                    00013500
013600     05  WS-TODAY-DD                PIC 9(02).                    00013600
013700 01  WS-NOW                        PIC 9(08).                     00013700
013800 01  WS-NOW-PARTS REDEFINES WS-NOW.                               00013800
013900     05  WS-NOW-HH                  PIC 9(02).                    00013900
014000     05  WS-NOW-MN                  PIC 9(02).                    00014000
014100     05  WS-NOW-SS                  PIC 9(02).                    00014100
014200     05  WS-NOW-HS                  PIC 9(02).                    00014200
014300 01  WS-CENTURY                    PIC 9(02).                     00014300
014400 01  WS-TIMESTAMP                  PIC X(26).                     00014400
014500 01  WS-TIMESTAMP-PARTS REDEFINES WS-TIMESTAMP.                   00014500
014600     05  WS-TS-CCYY                 PIC 9(04).                    00014600
014700     05  FILLER                     PIC X(01) VALUE '-'.          00014700
014800     05  WS-TS-MM                   PIC 9(02).                    00014800
014900     05  FILLER                     PIC X(01) VALUE '-'.          00014900
015000     05  WS-TS-DD                   PIC 9(02).                    00015000
015100     05  FILLER                     PIC X(16) VALUE SPACES.       00015100
015200******************************************************            00015200
015300* TRANSFER WORK AREAS - HOLD EACH LEG'S KEY, DISPLAY              00015300
015400* NUMBER AND NEW BALANCE WHILE THE OTHER LEG IS BEING             00015400
015500* READ AND VALIDATED.  THE SHARED ACCT-RECORD BUFFER              00015500
015600* CANNOT HOLD BOTH LEGS AT ONCE.  BX-0157.                        00015600
015700******************************************************            00015700
015800 01  WS-FRM-ACCT-ID                PIC X(36).                     00015800
015900 01  WS-FRM-NUMBER                 PIC X(20).                     00015900
016000 01  WS-FRM-NEW-BALANCE            PIC S9(13)V99 COMP-3.          00016000
016100 01  WS-TO-ACCT-ID                 PIC X(36).                     00016100
016200 01  WS-TO-NUMBER                  PIC X(20).                     00016200
016300 01  WS-TO-NEW-BALANCE             PIC S9(13)V99 COMP-3.          00016300
016400******************************************************            00016400
016500* REPORT LINE WORK AREAS                                          00016500
016600******************************************************            00016600
016700 01  WS-HDG-1.                                                    00016700
016800     05  FILLER                     PIC X(35) VALUE SPACES.       00016800
016900     05  FILLER                     PIC X(38) VALUE               00016900
017000         'MIDSTATE SAVINGS AND TRUST - DAILY PO'.                 00017000
017100     05  FILLER                     PIC X(59) VALUE               00017100
017200         'STING SUMMARY'.                                         00017200
017300 01  WS-HDG-2.                                                    00017300
017400     05  FILLER                     PIC X(12) VALUE               00017400
017500         'REQUEST TYPE'.                                          00017500
017600     05  FILLER                     PIC X(08) VALUE SPACES.       00017600
017700     05  FILLER                     PIC X(08) VALUE               00017700
017800         'ACCEPTED'.                                              00017800
017900     05  FILLER                     PIC X(08) VALUE SPACES.       00017900
018000     05  FILLER                     PIC X(08) VALUE               00018000
018100         'REJECTED'.                                              00018100
018200     05  FILLER                     PIC X(08) VALUE SPACES.       00018200
018300     05  FILLER                     PIC X(17) VALUE               00018300
018400         'AMOUNT POSTED'.                                         00018400
018500     05  FILLER                     PIC X(63) VALUE SPACES.       00018500
018600 01  WS-DETAIL-LINE.                                              00018600
018700     05  WS-DL-TYPE                 PIC X(12).                    00018700
018800     05  FILLER                     PIC X(08) VALUE SPACES.       00018800
018900     05  WS-DL-ACCEPTED             PIC ZZZZZZ9.                  00018900
019000     05  FILLER                     PIC X(09) VALUE SPACES.       00019000
019100     05  WS-DL-REJECTED             PIC ZZZZZZ9.                  00019100
019200     05  FILLER                     PIC X(09) VALUE SPACES.       00019200
019300     05  WS-DL-AMOUNT               PIC -(13)9.99.                00019300
019400     05  FILLER                     PIC X(61) VALUE SPACES.       00019400
019500 77  REC-FOUND                      PIC S9(9) COMP-5 VALUE 1.     00019500
019600 77  REC-NOT-FOUND                  PIC S9(9) COMP-5 VALUE 2.     00019600
019700******************************************************            00019700
019800* TXN-ID GENERATOR - THIS RUN'S SEQUENCE NUMBER, RESET            00019800
019900* EACH TIME SBPOST IS INVOKED, STRUNG BEHIND TODAY'S              00019900
020000* DATE.  NOT A TRUE UUID - THE ON-LINE FRONT END MINTS            00020000
020100* THOSE FOR DEPREQ/WDRREQ/XFRREQ; THIS RUN ONLY NEEDS A           00020100
020200* KEY UNIQUE AMONG THE ROWS IT ITSELF APPENDS TO TXNLOG.          00020200
020300******************************************************            00020300
020400 01  WS-TXN-SEQ                    PIC S9(9) COMP VALUE 0.        00020400
020500 01  WS-TXN-SEQ-ED                 PIC 9(09).                     00020500
020600 PROCEDURE DIVISION.                                              00020600
020700******************************************************            00020700
020800* MAINLINE                                                        00020800
020900******************************************************            00020900
021000 0000-MAINLINE.                                                   00021000
021100     PERFORM 9100-OPEN-FILES THRU 9100-EXIT.                      00021100
021200     PERFORM 1000-DEPOSIT-RUN THRU 1000-EXIT.                     00021200
021300     PERFORM 2000-WITHDRAWAL-RUN THRU 2000-EXIT.                  00021300
021400     PERFORM 3000-TRANSFER-RUN THRU 3000-EXIT.                    00021400
021500     PERFORM 8000-PRINT-REPORT THRU 8000-EXIT.                    00021500
021600     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.                     00021600
021700     STOP RUN.                                                    00021700
021800******************************************************            00021800
021900* DEPOSIT RUN - READS DEPREQ, POSTS EACH ACCEPTED                 00021900
022000* DEPOSIT AGAINST ACCTMSTR, APPENDS ONE TXNLOG ROW.               00022000
022100******************************************************            00022100
022200 1000-DEPOSIT-RUN.                                                00022200
022300     MOVE 0 TO WS-DEP-EOF.                                        00022300
022400     READ DEP-FILE                                                00022400
022500         AT END MOVE 1 TO WS-DEP-EOF                              00022500
022600     END-READ.                                                    00022600
022700     PERFORM 1010-PROCESS-DEPOSIT THRU 1010-EXIT                  00022700
022800         UNTIL WS-DEP-EOF = 1.                                    00022800
022900 1000-EXIT.                                                       00022900
023000     EXIT.                                                        00023000
023100 1010-PROCESS-DEPOSIT.                                            00023100
023200     PERFORM 1100-EDIT-DEPOSIT THRU 1100-EXIT.                    00023200
023300     IF WS-REJECTED = 1                                           00023300
023400         ADD 1 TO WS-DEP-REJ-CNT                                  00023400
023500     ELSE                                                         00023500
023600         PERFORM 1200-POST-DEPOSIT THRU 1200-EXIT                 00023600
023700         ADD 1 TO WS-DEP-ACC-CNT                                  00023700
023800         ADD REQ-AMOUNT TO WS-DEP-TOTAL                           00023800
023900     END-IF.                                                      00023900
024000     READ DEP-FILE                                                00024000
024100         AT END MOVE 1 TO WS-DEP-EOF                              00024100
024200     END-READ.                                                    00024200
024300 1010-EXIT.                                                       00024300
024400     EXIT.                                                        00024400
024500******************************************************            00024500
024600* 1100-EDIT-DEPOSIT - AMOUNT MUST BE GREATER THAN ZERO,           00024600
024700* THE ACCOUNT MUST EXIST AND MUST NOT BE FROZEN.                  00024700
024800******************************************************            00024800
024900 1100-EDIT-DEPOSIT.                                               00024900
025000     MOVE 0 TO WS-REJECTED.                                       00025000
025100     IF REQ-AMOUNT NOT > 0                                        00025100
025200         MOVE 1 TO WS-REJECTED                                    00025200
025300         GO TO 1100-EXIT                                          00025300
025400     END-IF.                                                      00025400
025500     MOVE REQ-ACCT-ID TO ACCT-ID.                                 00025500
025600     READ ACCT-FILE                                               00025600
025700         INVALID KEY MOVE 1 TO WS-REJECTED                        00025700
025800     END-READ.                                                    00025800
025900     IF WS-REJECTED = 1                                           00025900
026000         GO TO 1100-EXIT                                          00026000
026100     END-IF.                                                      00026100
026200     IF ACCT-STATUS-FROZEN                                        00026200
026300         MOVE 1 TO WS-REJECTED                                    00026300
026400     END-IF.                                                      00026400
026500 1100-EXIT.                                                       00026500
026600     EXIT.                                                        00026600
026700 1200-POST-DEPOSIT.                                               00026700
026800     COMPUTE ACCT-BALANCE ROUNDED = ACCT-BALANCE + REQ-AMOUNT.    00026800
026900     PERFORM 9000-BUILD-TIMESTAMP THRU 9000-EXIT.                 00026900
027000     MOVE WS-TIMESTAMP TO ACCT-UPDATED-AT.                        00027000
027100     REWRITE ACCT-RECORD                                          00027100
027200         INVALID KEY PERFORM 9900-ABEND THRU 9900-EXIT            00027200
027300     END-REWRITE.                                                 00027300
027400     MOVE SPACES TO TXN-RECORD.                                   00027400
027500     PERFORM 9050-BUILD-TXN-ID THRU 9050-EXIT.                    00027500
027600     MOVE ACCT-ID TO TXN-ACCT-ID.                                 00027600
027700     MOVE SPACES TO TXN-TARGET-ACCT-ID.                           00027700
027800     MOVE 'DEPOSIT' TO TXN-TYPE.                                  00027800
027900     MOVE REQ-AMOUNT TO TXN-AMOUNT.                               00027900
028000     MOVE ACCT-BALANCE TO TXN-BALANCE-AFTER.                      00028000
028100     IF REQ-DESCRIPTION = SPACES                                  00028100
028200         MOVE 'Deposit' TO TXN-DESCRIPTION                        00028200
028300     ELSE                                                         00028300
028400         MOVE REQ-DESCRIPTION TO TXN-DESCRIPTION                  00028400
028500     END-IF.                                                      00028500
028600     MOVE WS-TIMESTAMP TO TXN-CREATED-AT.                         00028600
028700     WRITE TXN-RECORD                                             00028700
028800         INVALID KEY PERFORM 9900-ABEND THRU 9900-EXIT            00028800
028900     END-WRITE.                                                   00028900
029000 1200-EXIT.                                                       00029000
029100     EXIT.                                                        00029100
029200******************************************************            00029200
029300* WITHDRAWAL RUN - SAME SHAPE AS THE DEPOSIT RUN BUT              00029300
029400* ALSO EDITS FOR INSUFFICIENT FUNDS.  BX-0118.                    00029400
029500******************************************************            00029500
029600 2000-WITHDRAWAL-RUN.                                             00029600
029700     MOVE 0 TO WS-WDR-EOF.                                        00029700
029800     READ WDR-FILE                                                00029800
029900         AT END MOVE 1 TO WS-WDR-EOF                              00029900
030000     END-READ.                                                    00030000
030100     PERFORM 2010-PROCESS-WITHDRAWAL THRU 2010-EXIT               00030100
030200         UNTIL WS-WDR-EOF = 1.                                    00030200
030300 2000-EXIT.                                                       00030300
030400     EXIT.                                                        00030400
030500 2010-PROCESS-WITHDRAWAL.                                         00030500
030600     PERFORM 2100-EDIT-WITHDRAWAL THRU 2100-EXIT.                 00030600
030700     IF WS-REJECTED = 1                                           00030700
030800         ADD 1 TO WS-WDR-REJ-CNT                                  00030800
030900     ELSE                                                         00030900
031000         PERFORM 2200-POST-WITHDRAWAL THRU 2200-EXIT              00031000
031100         ADD 1 TO WS-WDR-ACC-CNT                                  00031100
031200         ADD REQ-AMOUNT TO WS-WDR-TOTAL                           00031200
031300     END-IF.                                                      00031300
031400     READ WDR-FILE                                                00031400
031500         AT END MOVE 1 TO WS-WDR-EOF                              00031500
031600     END-READ.                                                    00031600
031700 2010-EXIT.                                                       00031700
031800     EXIT.                                                        00031800
031900 2100-EDIT-WITHDRAWAL.                                            00031900
032000     MOVE 0 TO WS-REJECTED.                                       00032000
032100     IF REQ-AMOUNT NOT > 0                                        00032100
032200         MOVE 1 TO WS-REJECTED                                    00032200
032300         GO TO 2100-EXIT                                          00032300
032400     END-IF.                                                      00032400
032500     MOVE REQ-ACCT-ID TO ACCT-ID.                                 00032500
032600     READ ACCT-FILE                                               00032600
032700         INVALID KEY MOVE 1 TO WS-REJECTED                        00032700
032800     END-READ.                                                    00032800
032900     IF WS-REJECTED = 1                                           00032900
033000         GO TO 2100-EXIT                                          00033000
033100     END-IF.                                                      00033100
033200     IF ACCT-STATUS-FROZEN                                        00033200
033300         MOVE 1 TO WS-REJECTED                                    00033300
033400         GO TO 2100-EXIT                                          00033400
033500     END-IF.                                                      00033500
033600     IF ACCT-BALANCE < REQ-AMOUNT                                 00033600
033700         MOVE 1 TO WS-REJECTED                                    00033700
033800     END-IF.                                                      00033800
033900 2100-EXIT.                                                       00033900
034000     EXIT.                                                        00034000
034100 2200-POST-WITHDRAWAL.                                            00034100
034200     COMPUTE ACCT-BALANCE ROUNDED = ACCT-BALANCE - REQ-AMOUNT.    00034200
034300     PERFORM 9000-BUILD-TIMESTAMP THRU 9000-EXIT.                 00034300
034400     MOVE WS-TIMESTAMP TO ACCT-UPDATED-AT.                        00034400
034500     REWRITE ACCT-RECORD                                          00034500
034600         INVALID KEY PERFORM 9900-ABEND THRU 9900-EXIT            00034600
034700     END-REWRITE.                                                 00034700
034800     MOVE SPACES TO TXN-RECORD.                                   00034800
034900     PERFORM 9050-BUILD-TXN-ID THRU 9050-EXIT.                    00034900
035000     MOVE ACCT-ID TO TXN-ACCT-ID.                                 00035000
035100     MOVE SPACES TO TXN-TARGET-ACCT-ID.                           00035100
035200     MOVE 'WITHDRAWAL' TO TXN-TYPE.                               00035200
035300     MOVE REQ-AMOUNT TO TXN-AMOUNT.                               00035300
035400     MOVE ACCT-BALANCE TO TXN-BALANCE-AFTER.                      00035400
035500     IF REQ-DESCRIPTION = SPACES                                  00035500
035600         MOVE 'Withdrawal' TO TXN-DESCRIPTION                     00035600
035700     ELSE                                                         00035700
035800         MOVE REQ-DESCRIPTION TO TXN-DESCRIPTION                  00035800
035900     END-IF.                                                      00035900
036000     MOVE WS-TIMESTAMP TO TXN-CREATED-AT.                         00036000
036100     WRITE TXN-RECORD                                             00036100
036200         INVALID KEY PERFORM 9900-ABEND THRU 9900-EXIT            00036200
036300     END-WRITE.                                                   00036300
036400 2200-EXIT.                                                       00036400
036500     EXIT.                                                        00036500
036600******************************************************            00036600
036700* TRANSFER RUN - BOTH LEGS POST OR NEITHER DOES.  BOTH            00036700
036800* ACCOUNTS ARE READ AND EDITED BEFORE EITHER IS UPDATED.          00036800
036900* BX-0157.                                                        00036900
037000******************************************************            00037000
037100 3000-TRANSFER-RUN.                                               00037100
037200     MOVE 0 TO WS-XFR-EOF.                                        00037200
037300     READ XFR-FILE                                                00037300
037400         AT END MOVE 1 TO WS-XFR-EOF                              00037400
037500     END-READ.                                                    00037500
037600     PERFORM 3010-PROCESS-TRANSFER THRU 3010-EXIT                 00037600
037700         UNTIL WS-XFR-EOF = 1.                                    00037700
037800 3000-EXIT.                                                       00037800
037900     EXIT.                                                        00037900
038000 3010-PROCESS-TRANSFER.                                           00038000
038100     PERFORM 3100-EDIT-TRANSFER THRU 3100-EXIT.                   00038100
038200     IF WS-REJECTED = 1                                           00038200
038300         ADD 1 TO WS-XFR-REJ-CNT                                  00038300
038400     ELSE                                                         00038400
038500         PERFORM 3200-POST-TRANSFER THRU 3200-EXIT                00038500
038600         ADD 1 TO WS-XFR-ACC-CNT                                  00038600
038700         ADD REQ-AMOUNT TO WS-XFR-TOTAL                           00038700
038800     END-IF.                                                      00038800
038900     READ XFR-FILE                                                00038900
039000         AT END MOVE 1 TO WS-XFR-EOF                              00039000
039100     END-READ.                                                    00039100
039200 3010-EXIT.                                                       00039200
039300     EXIT.                                                        00039300
039400 3100-EDIT-TRANSFER.                                              00039400
039500     MOVE 0 TO WS-REJECTED.                                       00039500
039600     IF REQ-AMOUNT NOT > 0                                        00039600
039700         MOVE 1 TO WS-REJECTED                                    00039700
039800         GO TO 3100-EXIT                                          00039800
039900     END-IF.                                                      00039900
040000     IF REQ-FROM-ACCT-ID = REQ-TO-ACCT-ID                         00040000
040100         MOVE 1 TO WS-REJECTED                                    00040100
040200         GO TO 3100-EXIT                                          00040200
040300     END-IF.                                                      00040300
040400     MOVE REQ-FROM-ACCT-ID TO ACCT-ID.                            00040400
040500     READ ACCT-FILE                                               00040500
040600         INVALID KEY MOVE 1 TO WS-REJECTED                        00040600
040700     END-READ.                                                    00040700
040800     IF WS-REJECTED = 1                                           00040800
040900         GO TO 3100-EXIT                                          00040900
041000     END-IF.                                                      00041000
041100     IF ACCT-STATUS-FROZEN                                        00041100
041200         MOVE 1 TO WS-REJECTED                                    00041200
041300         GO TO 3100-EXIT                                          00041300
041400     END-IF.                                                      00041400
041500     IF ACCT-BALANCE < REQ-AMOUNT                                 00041500
041600         MOVE 1 TO WS-REJECTED                                    00041600
041700         GO TO 3100-EXIT                                          00041700
041800     END-IF.                                                      00041800
041900     MOVE ACCT-ID TO WS-FRM-ACCT-ID.                              00041900
042000     MOVE ACCT-NUMBER TO WS-FRM-NUMBER.                           00042000
042100     COMPUTE WS-FRM-NEW-BALANCE ROUNDED =                         00042100
042200         ACCT-BALANCE - REQ-AMOUNT.                               00042200
042300     MOVE REQ-TO-ACCT-ID TO ACCT-ID.                              00042300
042400     READ ACCT-FILE                                               00042400
042500         INVALID KEY MOVE 1 TO WS-REJECTED                        00042500
042600     END-READ.                                                    00042600
042700     IF WS-REJECTED = 1                                           00042700
042800         GO TO 3100-EXIT                                          00042800
042900     END-IF.                                                      00042900
043000     IF ACCT-STATUS-FROZEN                                        00043000
043100         MOVE 1 TO WS-REJECTED                                    00043100
043200         GO TO 3100-EXIT                                          00043200
043300     END-IF.                                                      00043300
043400     MOVE ACCT-ID TO WS-TO-ACCT-ID.                               00043400
043500     MOVE ACCT-NUMBER TO WS-TO-NUMBER.                            00043500
043600     COMPUTE WS-TO-NEW-BALANCE ROUNDED =                          00043600
043700         ACCT-BALANCE + REQ-AMOUNT.                               00043700
043800 3100-EXIT.                                                       00043800
043900     EXIT.                                                        00043900
044000******************************************************            00044000
044100* 3200-POST-TRANSFER - THE TO-LEG IS POSTED FIRST SINCE           00044100
044200* ITS RECORD IS ALREADY IN THE ACCT-RECORD BUFFER FROM            00044200
044300* THE LAST READ IN 3100-EDIT-TRANSFER; THE FROM-LEG IS            00044300
044400* THEN RE-READ BY KEY AND POSTED.  BX-0157.                       00044400
044500******************************************************            00044500
044600 3200-POST-TRANSFER.                                              00044600
044700     PERFORM 9000-BUILD-TIMESTAMP THRU 9000-EXIT.                 00044700
044800     MOVE WS-TO-NEW-BALANCE TO ACCT-BALANCE.                      00044800
044900     MOVE WS-TIMESTAMP TO ACCT-UPDATED-AT.                        00044900
045000     REWRITE ACCT-RECORD                                          00045000
045100         INVALID KEY PERFORM 9900-ABEND THRU 9900-EXIT            00045100
045200     END-REWRITE.                                                 00045200
045300     MOVE SPACES TO TXN-RECORD.                                   00045300
045400     PERFORM 9050-BUILD-TXN-ID THRU 9050-EXIT.                    00045400
045500     MOVE WS-TO-ACCT-ID TO TXN-ACCT-ID.                           00045500
045600     MOVE WS-FRM-ACCT-ID TO TXN-TARGET-ACCT-ID.                   00045600
045700     MOVE 'TRANSFER' TO TXN-TYPE.                                 00045700
045800     MOVE REQ-AMOUNT TO TXN-AMOUNT.                               00045800
045900     MOVE WS-TO-NEW-BALANCE TO TXN-BALANCE-AFTER.                 00045900
046000     IF REQ-DESCRIPTION = SPACES                                  00046000
046100         STRING 'Transfer from ' DELIMITED BY SIZE                00046100
046200             WS-FRM-NUMBER DELIMITED BY SPACE                     00046200
046300             INTO TXN-DESCRIPTION                                 00046300
046400     ELSE                                                         00046400
046500         MOVE REQ-DESCRIPTION TO TXN-DESCRIPTION                  00046500
046600     END-IF.                                                      00046600
046700     MOVE WS-TIMESTAMP TO TXN-CREATED-AT.                         00046700
046800     WRITE TXN-RECORD                                             00046800
046900         INVALID KEY PERFORM 9900-ABEND THRU 9900-EXIT            00046900
047000     END-WRITE.                                                   00047000
047100     MOVE WS-FRM-ACCT-ID TO ACCT-ID.                              00047100
047200     READ ACCT-FILE                                               00047200
047300         INVALID KEY PERFORM 9900-ABEND THRU 9900-EXIT            00047300
047400     END-READ.                                                    00047400
047500     MOVE WS-FRM-NEW-BALANCE TO ACCT-BALANCE.                     00047500
047600     MOVE WS-TIMESTAMP TO ACCT-UPDATED-AT.                        00047600
047700     REWRITE ACCT-RECORD                                          00047700
047800         INVALID KEY PERFORM 9900-ABEND THRU 9900-EXIT            00047800
047900     END-REWRITE.                                                 00047900
048000     MOVE SPACES TO TXN-RECORD.                                   00048000
048100     PERFORM 9050-BUILD-TXN-ID THRU 9050-EXIT.                    00048100
048200     MOVE WS-FRM-ACCT-ID TO TXN-ACCT-ID.                          00048200
048300     MOVE WS-TO-ACCT-ID TO TXN-TARGET-ACCT-ID.                    00048300
048400     MOVE 'TRANSFER' TO TXN-TYPE.                                 00048400
048500     MOVE REQ-AMOUNT TO TXN-AMOUNT.                               00048500
048600     MOVE WS-FRM-NEW-BALANCE TO TXN-BALANCE-AFTER.                00048600
048700     IF REQ-DESCRIPTION = SPACES                                  00048700
048800         STRING 'Transfer to ' DELIMITED BY SIZE                  00048800
048900             WS-TO-NUMBER DELIMITED BY SPACE                      00048900
049000             INTO TXN-DESCRIPTION                                 00049000
049100     ELSE                                                         00049100
049200         MOVE REQ-DESCRIPTION TO TXN-DESCRIPTION                  00049200
049300     END-IF.                                                      00049300
049400     MOVE WS-TIMESTAMP TO TXN-CREATED-AT.                         00049400
049500     WRITE TXN-RECORD                                             00049500
049600         INVALID KEY PERFORM 9900-ABEND THRU 9900-EXIT            00049600
049700     END-WRITE.                                                   00049700
049800 3200-EXIT.                                                       00049800
049900     EXIT.                                                        00049900
050000******************************************************            00050000
050100* POSTRPT - CONTROL-BREAK SUMMARY, ONE LINE PER REQUEST           00050100
050200* TYPE PLUS A GRAND TOTAL LINE.  BX-0301.                         00050200
050300******************************************************            00050300
050400 8000-PRINT-REPORT.                                               00050400
050500     MOVE WS-HDG-1 TO RPT-LINE.                                   00050500
050600     WRITE RPT-LINE                                               00050600
050700         BEFORE ADVANCING PAGE.                                   00050700
050800     MOVE WS-HDG-2 TO RPT-LINE.                                   00050800
050900     WRITE RPT-LINE                                               00050900
051000         AFTER ADVANCING 2 LINES.                                 00051000
051100     MOVE 'DEPOSIT' TO WS-DL-TYPE.                                00051100
051200     MOVE WS-DEP-ACC-CNT TO WS-DL-ACCEPTED.                       00051200
051300     MOVE WS-DEP-REJ-CNT TO WS-DL-REJECTED.                       00051300
051400     MOVE WS-DEP-TOTAL TO WS-DL-AMOUNT.                           00051400
051500     PERFORM 8100-PRINT-DETAIL THRU 8100-EXIT.                    00051500
051600     MOVE 'WITHDRAWAL' TO WS-DL-TYPE.                             00051600
051700     MOVE WS-WDR-ACC-CNT TO WS-DL-ACCEPTED.                       00051700
051800     MOVE WS-WDR-REJ-CNT TO WS-DL-REJECTED.                       00051800
051900     MOVE WS-WDR-TOTAL TO WS-DL-AMOUNT.                           00051900
052000     PERFORM 8100-PRINT-DETAIL THRU 8100-EXIT.                    00052000
052100     MOVE 'TRANSFER' TO WS-DL-TYPE.                               00052100
052200     MOVE WS-XFR-ACC-CNT TO WS-DL-ACCEPTED.                       00052200
052300     MOVE WS-XFR-REJ-CNT TO WS-DL-REJECTED.                       00052300
052400     MOVE WS-XFR-TOTAL TO WS-DL-AMOUNT.                           00052400
052500     PERFORM 8100-PRINT-DETAIL THRU 8100-EXIT.                    00052500
052600     MOVE 'TOTAL' TO WS-DL-TYPE.                                  00052600
052700     COMPUTE WS-DL-ACCEPTED =                                     00052700
052800         WS-DEP-ACC-CNT + WS-WDR-ACC-CNT + WS-XFR-ACC-CNT.        00052800
052900     COMPUTE WS-DL-REJECTED =                                     00052900
053000         WS-DEP-REJ-CNT + WS-WDR-REJ-CNT + WS-XFR-REJ-CNT.        00053000
053100     COMPUTE WS-DL-AMOUNT ROUNDED =                               00053100
053200         WS-DEP-TOTAL + WS-WDR-TOTAL + WS-XFR-TOTAL.              00053200
053300     PERFORM 8100-PRINT-DETAIL THRU 8100-EXIT.                    00053300
053400 8000-EXIT.                                                       00053400
053500     EXIT.                                                        00053500
053600 8100-PRINT-DETAIL.                                               00053600
053700     MOVE WS-DETAIL-LINE TO RPT-LINE.                             00053700
053800     WRITE RPT-LINE                                               00053800
053900         AFTER ADVANCING 1 LINE.                                  00053900
054000 8100-EXIT.                                                       00054000
054100     EXIT.                                                        00054100
054200******************************************************            00054200
054300* 9000-BUILD-TIMESTAMP - ISO-8601 DATE FROM ACCEPT FROM           00054300
054400* DATE.  Y2K CENTURY WINDOW: YY LESS THAN 50 IS 20XX,             00054400
054500* OTHERWISE 19XX.  BX-0377.                                       00054500
054600******************************************************            00054600
054700 9000-BUILD-TIMESTAMP.                                            00054700
054800     ACCEPT WS-TODAY FROM DATE.                                   00054800
054900     ACCEPT WS-NOW FROM TIME.                                     00054900
055000     IF WS-TODAY-YY < 50                                          00055000
055100         MOVE 20 TO WS-CENTURY                                    00055100
055200     ELSE                                                         00055200
055300         MOVE 19 TO WS-CENTURY                                    00055300
055400     END-IF.                                                      00055400
055500     COMPUTE WS-TS-CCYY = WS-CENTURY * 100 + WS-TODAY-YY.         00055500
055600     MOVE WS-TODAY-MM TO WS-TS-MM.                                00055600
055700     MOVE WS-TODAY-DD TO WS-TS-DD.                                00055700
055800 9000-EXIT.                                                       00055800
055900     EXIT.                                                        00055900
056000******************************************************            00056000
056100* 9050-BUILD-TXN-ID - CALLED AFTER 9000-BUILD-TIMESTAMP           00056100
056200* SO WS-TS-CCYY/MM/DD ARE ALREADY SET FOR TODAY.                  00056200
056300******************************************************            00056300
056400 9050-BUILD-TXN-ID.                                               00056400
056500     ADD 1 TO WS-TXN-SEQ.                                         00056500
056600     MOVE WS-TXN-SEQ TO WS-TXN-SEQ-ED.                            00056600
056700     STRING 'TXN' WS-TS-CCYY WS-TS-MM WS-TS-DD '-' WS-TXN-SEQ-ED  00056700
056800         DELIMITED BY SIZE                                        00056800
056900         INTO TXN-ID.                                             00056900
057000 9050-EXIT.                                                       00057000
057100     EXIT.                                                        00057100
057200 9100-OPEN-FILES.                                                 00057200
057300     OPEN I-O ACCT-FILE.                                          00057300
057400     OPEN INPUT DEP-FILE.                                         00057400
057500     OPEN INPUT WDR-FILE.                                         00057500
057600     OPEN INPUT XFR-FILE.                                         00057600
057700     OPEN EXTEND TXN-FILE.                                        00057700
057800     OPEN OUTPUT RPT-FILE.                                        00057800
057900 9100-EXIT.                                                       00057900
058000     EXIT.                                                        00058000
058100 9200-CLOSE-FILES.                                                00058100
058200     CLOSE ACCT-FILE.                                             00058200
058300     CLOSE DEP-FILE.                                              00058300
058400     CLOSE WDR-FILE.                                              00058400
058500     CLOSE XFR-FILE.                                              00058500
058600     CLOSE TXN-FILE.                                              00058600
058700     CLOSE RPT-FILE.                                              00058700
058800 9200-EXIT.                                                       00058800
058900     EXIT.                                                        00058900
059000 9900-ABEND.                                                      00059000
059100     DISPLAY 'SBPOST - FATAL FILE ERROR - STATUS1=' STATUS-1.     00059100
059200     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.                     00059200
059300     STOP RUN.                                                    00059300
059400 9900-EXIT.                                                       00059400
059500     EXIT.                                                        00059500
